000010* **++ Area input for the XML track-list scan (whole document)
000020 01 XML-IN.
000030   03 XML-TEXT-LEN                 PIC 9(9) COMP VALUE ZERO.
000040   03 XML-TEXT-DATA                PIC X(65000)  VALUE SPACES.
000050   03 FILLER                       PIC X(04)     VALUE SPACES.
