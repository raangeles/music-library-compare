000010* **++ Area for one Missing Songs Report output line
000020 01 MSR-RECORD.
000030   03 MSR-DATA-LINE.
000040     05 MS-TITLE                  PIC X(80)  VALUE SPACES.
000050     05 FILLER                    PIC X(01)  VALUE SPACES.
000060     05 MS-ARTIST                 PIC X(80)  VALUE SPACES.
000070     05 FILLER                    PIC X(01)  VALUE SPACES.
000080     05 MS-SCORE                  PIC 9.999  VALUE ZERO.
000090     05 FILLER                    PIC X(03)  VALUE SPACES.
000100   03 FILLER REDEFINES MSR-DATA-LINE.
000110     05 MSR-TOTAL-TEXT            PIC X(21)  VALUE SPACES.
000120     05 MSR-TOTAL-COUNT           PIC ZZZ9.
000130     05 FILLER                    PIC X(145) VALUE SPACES.
