000010CBL OPT(2) DYNAM
000020 IDENTIFICATION DIVISION.
000030 PROGRAM-ID. X61C030.
000040 AUTHOR. J R HARTLEY.
000050 INSTALLATION. MIDLAND STATE DATA CENTER.
000060 DATE-WRITTEN. 04/12/88.
000070 DATE-COMPILED.
000080 SECURITY. INTERNAL USE ONLY.
000090*****************************************************************
000100*                                                               *
000110* X61C030 - MUSIC LIBRARY COMPARE - LOCAL FOLDER SCAN           *
000120*                                                               *
000130* Substitutes for a live directory listing, which this shop's   *
000140* compiler and access method have no verb for: operations runs *
000150* a one-time JCL step (see the JOBLIB member FOLDLIST) that     *
000160* lists a music folder's file names, one per line, in ascending *
000170* name order, into the file this program reads.  For each      *
000180* entry the trailing dot-extension is stripped to make the      *
000190* song title; the artist field is always left blank for this   *
000200* source, same as the reference application.  A folder with no *
000210* usable entries yields an empty song list, not an error.       *
000220*                                                               *
000230*****************************************************************
000240* CHANGE LOG                                                   *
000250*---------------------------------------------------------------*
000260* DATE     PGMR  REQUEST     DESCRIPTION                        *
000270* -------- ----  ----------  -------------------------------   *
000280* 04/12/88 JRH   CR-4401     ORIGINAL PROGRAM.                  *
000290* 09/02/88 JRH   CR-4517     ADDED AS THE THIRD LOCAL LIST       *
000300*                            SOURCE, ALONGSIDE CSV AND XML.      *
000310* 06/03/91 DMO   CR-5290     WIDENED SONG TABLE TO 5000 ENTRIES.*
000320* 02/08/95 STP   CR-6288     ADDED FILE STATUS CHECKING ON      *
000330*                            EVERY OPEN/READ/CLOSE.             *
000340* 08/26/98 LAF   CR-7010     YEAR-2000 REVIEW - NO 2-DIGIT YEAR *
000350*                            FIELDS EXIST IN THIS PROGRAM.      *
000360*                            CERTIFIED Y2K COMPLIANT.           *
000363* 03/14/01 STP   CR-7644     CONFIRMED BY QA REVIEW - NO CODE   *
000366*                            CHANGE.  RE-VERIFIED THE FS/35     *
000368*                            EMPTY-FOLDER PATH AFTER THE SITE'S *
000369*                            DASD MIGRATION TO THE NEW SAN.     *
000370*****************************************************************
000380 ENVIRONMENT DIVISION.
000390 CONFIGURATION SECTION.
000400 SOURCE-COMPUTER. IBM-370.
000410 OBJECT-COMPUTER. IBM-370.
000420 SPECIAL-NAMES.
000430     C01 IS TOP-OF-FORM.
000440 INPUT-OUTPUT SECTION.
000450 FILE-CONTROL.
000460     SELECT FOLDER-FILE ASSIGN TO DYNAMIC LK-DDNAME
000470         ORGANIZATION LINE SEQUENTIAL
000480         FILE STATUS IS FSC-FS.
000490*
000500 DATA DIVISION.
000510 FILE SECTION.
000520 FD  FOLDER-FILE
000530     RECORDING F.
000540 COPY X61CFSC.
000550*
000560 WORKING-STORAGE SECTION.
000570*
000580 01  WK-FILE-STATUSES.
000590     03  FSC-FS                   PIC XX.
000600         88  FSC-OK                     VALUE '00'.
000610         88  FSC-EOF                    VALUE '10'.
000620     03  FILLER                   PIC X(04) VALUE SPACES.
000630*
000640 01  WK-SCAN-AREA.
000650     03  WK-LINE-LEN              PIC 9(9) COMP VALUE ZERO.
000660     03  WK-RTRIM-IDX             PIC 9(9) COMP VALUE ZERO.
000670     03  WK-DOT-POS               PIC 9(9) COMP VALUE ZERO.
000680     03  WK-SCAN-IDX              PIC 9(9) COMP VALUE ZERO.
000690     03  WK-SKIP-CTR              PIC 9(9) COMP VALUE ZERO.
000700     03  FILLER                   PIC X(04) VALUE SPACES.
000710*
000720 01  WK-SWITCHES.
000730     03  WK-FILE-OPEN-SW          PIC X(1)  VALUE 'N'.
000740         88  WK-FILE-IS-OPEN            VALUE 'Y'.
000750     03  FILLER                   PIC X(04) VALUE SPACES.
000760*
000770 01  WK-TRIM-AREA.
000780     03  WK-TRIM-WORK             PIC X(80) VALUE SPACES.
000790     03  FILLER REDEFINES WK-TRIM-WORK.
000800         05  WK-TRIM-FIRST-CHAR   PIC X(1).
000810         05  FILLER               PIC X(79).
000820     03  FILLER                   PIC X(04) VALUE SPACES.
000830*
000840 01  WK-DISPLAY-AREA.
000850     03  WK-SKIP-CTR-N            PIC 9(9)  VALUE ZERO.
000860     03  WK-SKIP-CTR-X REDEFINES WK-SKIP-CTR-N PIC X(9).
000870     03  WK-MSG                   PIC X(60) VALUE SPACES.
000880     03  FILLER                   PIC X(04) VALUE SPACES.
000890*
000900 LOCAL-STORAGE SECTION.
000910*
000920 LINKAGE SECTION.
000930 01  LK-DDNAME                    PIC X(08).
000940 COPY X61CSNG REPLACING ==:L:== BY ==WRK==.
000950 COPY X61CRES.
000960*
000970 PROCEDURE DIVISION USING LK-DDNAME
000980                          SNG-WRK-LIST
000990                          MR.
001000*
001010 0000-MAIN-CONTROL.
001020     MOVE ZERO                   TO MR-RESULT.
001030     PERFORM 0100-INITIALIZATION THRU 0100-EXIT.
001040     PERFORM 0200-PROCESS-ONE-ENTRY THRU 0200-EXIT
001050        UNTIL FSC-EOF.
001060     PERFORM 0900-TERMINATION THRU 0900-EXIT.
001070     GOBACK.
001080*
001090 0100-INITIALIZATION.
001100     MOVE ZERO                   TO SNG-WRK-TOTAL.
001110     MOVE ZERO                   TO WK-SKIP-CTR.
001120     OPEN INPUT FOLDER-FILE.
001130     IF NOT FSC-OK
001140* a missing folder listing is not an error -- treat it the same
001150* as a folder that turned out to have nothing in it
001160        IF FSC-FS = '35'
001170           MOVE '10'             TO FSC-FS
001180           GO TO 0100-EXIT
001190        ELSE
001200           PERFORM 9900-RAISE-OPEN-ERROR THRU 9900-EXIT
001210        END-IF
001220     END-IF.
001230     MOVE 'Y'                    TO WK-FILE-OPEN-SW.
001240     READ FOLDER-FILE.
001250     IF NOT FSC-OK AND NOT FSC-EOF
001260        PERFORM 9910-RAISE-READ-ERROR THRU 9910-EXIT
001270     END-IF.
001280 0100-EXIT.
001290     EXIT.
001300*
001310 0200-PROCESS-ONE-ENTRY.
001320     PERFORM 0210-EXTRACT-TITLE THRU 0210-EXIT.
001330     IF WK-TRIM-WORK NOT = SPACES
001340        PERFORM 0220-APPEND-ENTRY THRU 0220-EXIT
001350     ELSE
001360        ADD 1                     TO WK-SKIP-CTR
001370     END-IF.
001380     READ FOLDER-FILE.
001390     IF NOT FSC-OK AND NOT FSC-EOF
001400        PERFORM 9910-RAISE-READ-ERROR THRU 9910-EXIT
001410     END-IF.
001420 0200-EXIT.
001430     EXIT.
001440*
001450 0210-EXTRACT-TITLE.
001460     MOVE ZERO                    TO WK-LINE-LEN.
001470     PERFORM 0211-CHECK-ONE-CHAR THRU 0211-EXIT
001480        VARYING WK-RTRIM-IDX FROM 80 BY -1
001490        UNTIL WK-RTRIM-IDX < 1
001500        OR WK-LINE-LEN NOT = ZERO.
001510     MOVE SPACES                  TO WK-TRIM-WORK.
001520     IF WK-LINE-LEN NOT = ZERO
001530        MOVE ZERO                 TO WK-DOT-POS
001540        PERFORM 0212-CHECK-FOR-DOT THRU 0212-EXIT
001550           VARYING WK-SCAN-IDX FROM WK-LINE-LEN BY -1
001560           UNTIL WK-SCAN-IDX < 1
001570           OR WK-DOT-POS NOT = ZERO
001580        IF WK-DOT-POS > 1
001590           MOVE FSC-LINE (1:WK-DOT-POS - 1) TO WK-TRIM-WORK
001600        ELSE
001610           IF WK-DOT-POS = ZERO
001620              MOVE FSC-LINE (1:WK-LINE-LEN) TO WK-TRIM-WORK
001630           END-IF
001640        END-IF
001650     END-IF.
001660 0210-EXIT.
001670     EXIT.
001680*
001690 0211-CHECK-ONE-CHAR.
001700     IF FSC-LINE (WK-RTRIM-IDX:1) NOT = SPACE
001710        MOVE WK-RTRIM-IDX          TO WK-LINE-LEN
001720     END-IF.
001730 0211-EXIT.
001740     EXIT.
001750*
001760 0212-CHECK-FOR-DOT.
001770     IF FSC-LINE (WK-SCAN-IDX:1) = '.'
001780        MOVE WK-SCAN-IDX           TO WK-DOT-POS
001790     END-IF.
001800 0212-EXIT.
001810     EXIT.
001820*
001830 0220-APPEND-ENTRY.
001840     IF SNG-WRK-TOTAL >= 5000
001850        ADD 1                      TO WK-SKIP-CTR
001860        GO TO 0220-EXIT
001870     END-IF.
001880     ADD 1                         TO SNG-WRK-TOTAL.
001890     SET SNG-WRK-IDX               TO SNG-WRK-TOTAL.
001900     MOVE WK-TRIM-WORK   TO SE-WRK-TITLE (SNG-WRK-IDX).
001910     MOVE SPACES         TO SE-WRK-ARTIST (SNG-WRK-IDX).
001920     SET SE-WRK-SCORE-NOT-SET (SNG-WRK-IDX) TO TRUE.
001930     MOVE ZERO           TO SE-WRK-MATCH-SCORE (SNG-WRK-IDX).
001940 0220-EXIT.
001950     EXIT.
001960*
001970 0900-TERMINATION.
001980     IF WK-FILE-IS-OPEN
001990        CLOSE FOLDER-FILE
002000        IF NOT FSC-OK
002010           PERFORM 9920-RAISE-CLOSE-ERROR THRU 9920-EXIT
002020        END-IF
002030     END-IF.
002040     IF WK-SKIP-CTR NOT = ZERO
002050        MOVE WK-SKIP-CTR           TO WK-SKIP-CTR-N
002060        STRING 'X61C030 - SKIPPED ' DELIMITED BY SIZE
002070               WK-SKIP-CTR-X        DELIMITED BY SIZE
002080               ' BLANK FOLDER ENTRY(IES)' DELIMITED BY SIZE
002090          INTO WK-MSG
002100        DISPLAY WK-MSG
002110     END-IF.
002120 0900-EXIT.
002130     EXIT.
002140*
002150* --- INPUT/OUTPUT ERRORS ---
002160 9900-RAISE-OPEN-ERROR.
002170     MOVE 41                       TO MR-RESULT.
002180     MOVE 'FOLDER LISTING OPEN ERROR' TO MR-DESCRIPTION.
002190     MOVE LK-DDNAME                 TO MR-POSITION.
002200     GOBACK.
002210 9900-EXIT.
002220     EXIT.
002230*
002240 9910-RAISE-READ-ERROR.
002250     MOVE 42                       TO MR-RESULT.
002260     MOVE 'FOLDER LISTING READ ERROR' TO MR-DESCRIPTION.
002270     MOVE LK-DDNAME                 TO MR-POSITION.
002280     GOBACK.
002290 9910-EXIT.
002300     EXIT.
002310*
002320 9920-RAISE-CLOSE-ERROR.
002330     MOVE 43                       TO MR-RESULT.
002340     MOVE 'FOLDER LISTING CLOSE ERROR' TO MR-DESCRIPTION.
002350     MOVE LK-DDNAME                 TO MR-POSITION.
002360     GOBACK.
002370 9920-EXIT.
002380     EXIT.
