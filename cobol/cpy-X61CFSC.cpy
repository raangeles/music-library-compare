000010* **++ Area for one line of the folder-listing sequential file
000020 01 FSC-REC.
000030   03 FSC-LINE                     PIC X(80)  VALUE SPACES.
000040   03 FILLER REDEFINES FSC-LINE.
000050     05 FSC-SCAN-AREA              PIC X(80).
000060   03 FILLER                       PIC X(01)  VALUE SPACE.
000070*
000080 01 FSC-FIELDS.
000090   03 FS-FILENAME                  PIC X(80)  VALUE SPACES.
000100   03 FS-ARTIST                    PIC X(80)  VALUE SPACES.
000110   03 FILLER                       PIC X(04)  VALUE SPACES.
