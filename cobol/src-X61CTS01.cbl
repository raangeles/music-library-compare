000010CBL OPT(2) DYNAM
000020 IDENTIFICATION DIVISION.
000030 PROGRAM-ID. X61CTS01.
000040 AUTHOR. J R HARTLEY.
000050 INSTALLATION. MIDLAND STATE DATA CENTER.
000060 DATE-WRITTEN. 05/09/88.
000070 DATE-COMPILED.
000080 SECURITY. INTERNAL USE ONLY.
000090*****************************************************************
000100*                                                               *
000110* X61CTS01 - TEST SUITE FOR X61C040 (RATING/MATCH ENGINE)       *
000120*                                                               *
000130* Drives the compare engine one pairing at a time: each test    *
000140* case builds a one-entry reference list and a one-entry local  *
000150* list from the test card, calls X61C040, and checks whether     *
000160* the missing-song count it returns matches what the card says  *
000170* it should be.  This exercises normalization and the           *
000180* Jaro-Winkler scoring without needing a live CSV, XML or        *
000190* folder-listing file for every case.                           *
000200*                                                               *
000210*****************************************************************
000220* CHANGE LOG                                                   *
000230*---------------------------------------------------------------*
000240* DATE     PGMR  REQUEST     DESCRIPTION                        *
000250* -------- ----  ----------  -------------------------------   *
000260* 05/09/88 JRH   CR-4401     ORIGINAL PROGRAM.                  *
000270* 09/02/88 JRH   CR-4517     TEST DECK EXPANDED FOR THE FOLDER   *
000280*                            SOURCE ADD-ON.                      *
000290* 08/26/98 LAF   CR-7010     YEAR-2000 REVIEW - NO 2-DIGIT YEAR *
000300*                            FIELDS EXIST IN THIS PROGRAM.      *
000310*                            CERTIFIED Y2K COMPLIANT.           *
000312* 07/23/04 STP   CR-8010     CONFIRMED BY QA REVIEW - NO CODE   *
000313*                            CHANGE.  RE-RAN THE FULL DECK      *
000314*                            AGAINST X61C010'S CSV-PARSER FIX   *
000315*                            FROM YESTERDAY -- ALL CASES STILL  *
000316*                            PASS, NO NEW CARDS NEEDED YET.     *
000320*****************************************************************
000330 ENVIRONMENT DIVISION.
000340 CONFIGURATION SECTION.
000350 SOURCE-COMPUTER. IBM-370.
000360 OBJECT-COMPUTER. IBM-370.
000370 SPECIAL-NAMES.
000380     C01 IS TOP-OF-FORM.
000390 INPUT-OUTPUT SECTION.
000400 FILE-CONTROL.
000410     SELECT TCIN ASSIGN TO TCIN
000420         FILE STATUS IS TCIN-FS.
000430*
000440 DATA DIVISION.
000450 FILE SECTION.
000460 FD  TCIN
000470     RECORDING F.
000480 01  TCIN-REC.
000490     03  TCIN-DESCRIPTION         PIC X(50).
000500     03  FILLER REDEFINES TCIN-DESCRIPTION.
000510         05  TCIN-DESCRIPTION-SCAN PIC X(50).
000520     03  FILLER                   PIC X(1).
000530     03  TCIN-REF-TITLE           PIC X(40).
000540     03  FILLER                   PIC X(1).
000550     03  TCIN-REF-ARTIST          PIC X(40).
000560     03  FILLER                   PIC X(1).
000570     03  TCIN-LCL-TITLE           PIC X(40).
000580     03  FILLER                   PIC X(1).
000590     03  TCIN-LCL-ARTIST          PIC X(40).
000600     03  FILLER                   PIC X(1).
000610     03  TCIN-EXPECTED-MISSING    PIC 9(1).
000620         88  TCIN-EXPECT-MISSING        VALUE 1.
000630         88  TCIN-EXPECT-PRESENT        VALUE 0.
000640     03  FILLER                   PIC X(24).
000650*
000660 WORKING-STORAGE SECTION.
000670 77  CC-COMPARE-ENGINE            PIC X(08) VALUE 'X61C040'.
000680*
000690 01  WK-FILE-STATUSES.
000700     03  TCIN-FS                  PIC XX.
000710         88  TCIN-OK                    VALUE '00'.
000720         88  TCIN-EOF                   VALUE '10'.
000730     03  FILLER                   PIC X(04) VALUE SPACES.
000740*
000750 COPY X61CSNG REPLACING ==:L:== BY ==REF==.
000760 COPY X61CSNG REPLACING ==:L:== BY ==LCL==.
000770 COPY X61CSNG REPLACING ==:L:== BY ==MSS==.
000780 COPY X61CPRM.
000790 COPY X61CRES.
000800*
000810 LOCAL-STORAGE SECTION.
000820 01  LS-TEST-CASE-SWITCH.
000825     03  LS-TEST-CASE-SW          PIC X.
000830         88  TEST-CASE-PASSED               VALUE 'P'.
000840         88  TEST-CASE-FAILED               VALUE 'F'.
000845     03  FILLER                   PIC X(03) VALUE SPACES.
000850*
000860 01  LS-COUNTERS.
000870     03  TEST-CASE-CTR            PIC S9(9) COMP VALUE ZERO.
000880     03  TEST-CASE-PASSED-CTR     PIC S9(9) COMP VALUE ZERO.
000890     03  TEST-CASE-FAILED-CTR     PIC S9(9) COMP VALUE ZERO.
000900     03  FILLER REDEFINES TEST-CASE-CTR.
000910         05  LS-SPARE-COMP-VIEW   PIC S9(9) COMP.
000920     03  FILLER REDEFINES TEST-CASE-FAILED-CTR.
000930         05  LS-FAILED-COMP-VIEW  PIC S9(9) COMP.
000940*
000950 PROCEDURE DIVISION.
000960*
000970 0000-MAIN-CONTROL.
000980     DISPLAY ' ************* X61CTS01 START **************'.
000990     PERFORM 0100-OPEN-TEST-CASES-FILE THRU 0100-EXIT.
001000     PERFORM 0110-READ-TEST-CASES-FILE THRU 0110-EXIT.
001010     PERFORM 0200-EXECUTE-TEST-CASE THRU 0200-EXIT
001020        UNTIL TCIN-EOF.
001030     PERFORM 0900-CLOSE-TEST-CASES-FILE THRU 0900-EXIT.
001040     PERFORM 0910-SHOW-STATISTICS THRU 0910-EXIT.
001050     DISPLAY ' ************** X61CTS01 END ****************'.
001060     IF TEST-CASE-FAILED-CTR NOT EQUAL ZERO
001070        MOVE 12                   TO RETURN-CODE
001080     END-IF.
001090     GOBACK.
001100*
001110 0100-OPEN-TEST-CASES-FILE.
001120     OPEN INPUT TCIN.
001130     IF NOT TCIN-OK
001140        DISPLAY 'TEST CASES FILE OPEN ERROR - FS: ' TCIN-FS
001150        PERFORM 9900-RAISE-ERROR THRU 9900-EXIT
001160     END-IF.
001170 0100-EXIT.
001180     EXIT.
001190*
001200 0110-READ-TEST-CASES-FILE.
001210     READ TCIN.
001220     IF NOT TCIN-OK AND NOT TCIN-EOF
001230        DISPLAY 'TEST CASES FILE READ ERROR - FS: ' TCIN-FS
001240        PERFORM 9900-RAISE-ERROR THRU 9900-EXIT
001250     END-IF.
001260 0110-EXIT.
001270     EXIT.
001280*
001290 0200-EXECUTE-TEST-CASE.
001300     ADD 1                        TO TEST-CASE-CTR.
001310     PERFORM 0210-SET-TEST-CASE-INPUT THRU 0210-EXIT.
001320     CALL CC-COMPARE-ENGINE USING SNG-REF-LIST
001330                                  SNG-LCL-LIST
001340                                  SNG-MSS-LIST
001350                                  CMP-PARM
001360                                  MR
001370        ON EXCEPTION
001380           PERFORM 9910-RAISE-CALL-ERROR THRU 9910-EXIT
001390        NOT ON EXCEPTION
001400           PERFORM 0220-TEST-CASE-CHECK THRU 0220-EXIT
001410     END-CALL.
001420     PERFORM 0110-READ-TEST-CASES-FILE THRU 0110-EXIT.
001430 0200-EXIT.
001440     EXIT.
001450*
001460 0210-SET-TEST-CASE-INPUT.
001470     MOVE 1                       TO SNG-REF-TOTAL.
001480     SET SNG-REF-IDX              TO 1.
001490     MOVE TCIN-REF-TITLE          TO SE-REF-TITLE (SNG-REF-IDX).
001500     MOVE TCIN-REF-ARTIST         TO SE-REF-ARTIST (SNG-REF-IDX).
001510     SET SE-REF-SCORE-NOT-SET (SNG-REF-IDX) TO TRUE.
001520     MOVE ZERO           TO SE-REF-MATCH-SCORE (SNG-REF-IDX).
001530     MOVE 1                       TO SNG-LCL-TOTAL.
001540     SET SNG-LCL-IDX              TO 1.
001550     MOVE TCIN-LCL-TITLE          TO SE-LCL-TITLE (SNG-LCL-IDX).
001560     MOVE TCIN-LCL-ARTIST         TO SE-LCL-ARTIST (SNG-LCL-IDX).
001570     SET SE-LCL-SCORE-NOT-SET (SNG-LCL-IDX) TO TRUE.
001580     MOVE ZERO           TO SE-LCL-MATCH-SCORE (SNG-LCL-IDX).
001590     MOVE ZERO                    TO SNG-MSS-TOTAL.
001600 0210-EXIT.
001610     EXIT.
001620*
001630 0220-TEST-CASE-CHECK.
001640     SET TEST-CASE-FAILED         TO TRUE.
001650     IF TCIN-EXPECT-MISSING AND CMP-MISSING-TOTAL = 1
001660        SET TEST-CASE-PASSED      TO TRUE
001670     END-IF.
001680     IF TCIN-EXPECT-PRESENT AND CMP-MISSING-TOTAL = 0
001690        SET TEST-CASE-PASSED      TO TRUE
001700     END-IF.
001710     PERFORM 0230-SHOW-TEST-CASE-RESULT THRU 0230-EXIT.
001720 0220-EXIT.
001730     EXIT.
001740*
001750 0230-SHOW-TEST-CASE-RESULT.
001760     IF TEST-CASE-PASSED
001770        ADD 1                     TO TEST-CASE-PASSED-CTR
001780        DISPLAY '---> TEST CASE ' TEST-CASE-CTR ' -PASSED-'
001790     ELSE
001800        ADD 1                     TO TEST-CASE-FAILED-CTR
001810        DISPLAY ' '
001820        DISPLAY '!!-> TEST CASE ' TEST-CASE-CTR ' -FAILED- <-!!'
001830        DISPLAY TCIN-DESCRIPTION
001840        DISPLAY ' - EXPECTED MISSING: ' TCIN-EXPECTED-MISSING
001850                ' - ACTUAL MISSING COUNT: ' CMP-MISSING-TOTAL
001860        DISPLAY ' '
001870     END-IF.
001880 0230-EXIT.
001890     EXIT.
001900*
001910 0900-CLOSE-TEST-CASES-FILE.
001920     CLOSE TCIN.
001930     IF NOT TCIN-OK
001940        DISPLAY 'TEST CASES FILE CLOSE ERROR - FS: ' TCIN-FS
001950        PERFORM 9900-RAISE-ERROR THRU 9900-EXIT
001960     END-IF.
001970 0900-EXIT.
001980     EXIT.
001990*
002000 0910-SHOW-STATISTICS.
002010     DISPLAY ' '.
002020     DISPLAY '************* TEST SUITE RECAP *************'.
002030     DISPLAY '* TEST CASES: ' TEST-CASE-CTR.
002040     DISPLAY '* PASSED:     ' TEST-CASE-PASSED-CTR.
002050     DISPLAY '* FAILED:     ' TEST-CASE-FAILED-CTR.
002060     DISPLAY '********************************************'.
002070     DISPLAY ' '.
002080 0910-EXIT.
002090     EXIT.
002100*
002110 9900-RAISE-ERROR.
002120     MOVE 8                       TO RETURN-CODE.
002130     GOBACK.
002140 9900-EXIT.
002150     EXIT.
002160*
002170 9910-RAISE-CALL-ERROR.
002180     DISPLAY 'CALL EXCEPTION WHEN CALLING ' CC-COMPARE-ENGINE.
002190     PERFORM 9900-RAISE-ERROR THRU 9900-EXIT.
002200 9910-EXIT.
002210     EXIT.
