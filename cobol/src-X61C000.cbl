000010CBL OPT(2) DYNAM
000020 IDENTIFICATION DIVISION.
000030 PROGRAM-ID. X61C000.
000040 AUTHOR. J R HARTLEY.
000050 INSTALLATION. MIDLAND STATE DATA CENTER.
000060 DATE-WRITTEN. 03/14/88.
000070 DATE-COMPILED.
000080 SECURITY. INTERNAL USE ONLY.
000090*****************************************************************
000100*                                                               *
000110* X61C000 - MUSIC LIBRARY COMPARE - MAIN BATCH DRIVER           *
000120*                                                               *
000130* Reads a control card telling us the format of the reference  *
000140* song list (the "Spotify" export) and of the local library    *
000150* list, calls the parsing routine for each, calls the compare  *
000160* engine to cross match the two lists, and prints the Missing  *
000170* Songs Report.  This program owns all the files; X61C010,     *
000180* X61C020, X61C030 and X61C040 are called as ordinary          *
000190* subprograms and do no file I/O of their own beyond the one   *
000200* input file each is handed by DDNAME.                         *
000210*                                                               *
000220*****************************************************************
000230* CHANGE LOG                                                   *
000240*---------------------------------------------------------------*
000250* DATE     PGMR  REQUEST     DESCRIPTION                        *
000260* -------- ----  ----------  -------------------------------   *
000270* 03/14/88 JRH   CR-4401     ORIGINAL PROGRAM.                  *
000280* 09/02/88 JRH   CR-4517     ADDED FOLDER-SCAN SOURCE FOR THE   *
000290*                            LOCAL LIST.                        *
000300* 01/19/90 DMO   CR-5090     REJECT MALFORMED CSV LINES INSTEAD *
000310*                            OF ABENDING THE STEP.              *
000320* 06/03/91 DMO   CR-5290     WIDENED SONG TABLE TO 5000 ENTRIES *
000330*                            PER LIST, PRIOR LIMIT TOO SMALL    *
000340*                            FOR THE LARGER PLAYLISTS SEEN NOW. *
000350* 11/11/93 STP   CR-6003     CORRECTED TOTAL LINE FORMAT ON THE *
000360*                            MISSING SONGS REPORT.              *
000370* 02/08/95 STP   CR-6288     ADDED FILE STATUS CHECKING ON      *
000380*                            EVERY OPEN/READ/WRITE/CLOSE.       *
000390* 08/26/98 LAF   CR-7010     YEAR-2000 REVIEW - NO 2-DIGIT YEAR *
000400*                            FIELDS EXIST IN THIS PROGRAM.      *
000410*                            CERTIFIED Y2K COMPLIANT.           *
000420* 03/02/99 LAF   CR-7014     Y2K FOLLOW-UP - VERIFIED CONTROL   *
000430*                            CARD LAYOUT CARRIES NO DATE DATA.  *
000440* 07/17/01 LAF   CR-7511     DISPLAY MISSING COUNT ON RUN LOG   *
000450*                            FOR OPERATIONS SIGN-OFF.           *
000460*****************************************************************
000470 ENVIRONMENT DIVISION.
000480 CONFIGURATION SECTION.
000490 SOURCE-COMPUTER. IBM-370.
000500 OBJECT-COMPUTER. IBM-370.
000510 SPECIAL-NAMES.
000520     C01 IS TOP-OF-FORM.
000530 INPUT-OUTPUT SECTION.
000540 FILE-CONTROL.
000550     SELECT PARM-FILE ASSIGN TO PARMIN
000560         ORGANIZATION LINE SEQUENTIAL
000570         FILE STATUS IS PARM-FS.
000580     SELECT MISSING-SONGS-REPORT ASSIGN TO RPTOUT
000590         ORGANIZATION LINE SEQUENTIAL
000600         FILE STATUS IS RPT-FS.
000610*
000620 DATA DIVISION.
000630 FILE SECTION.
000640 FD  PARM-FILE
000650     RECORDING F.
000660 01  PARM-FD-REC.
000670     05  PARM-REF-FORMAT          PIC X(01).
000680     05  FILLER                   PIC X(01).
000690     05  PARM-REF-DDNAME          PIC X(08).
000700     05  FILLER                   PIC X(01).
000710     05  PARM-LCL-FORMAT          PIC X(01).
000720     05  FILLER                   PIC X(01).
000730     05  PARM-LCL-DDNAME          PIC X(08).
000740     05  FILLER                   PIC X(59).
000750*
000760 FD  MISSING-SONGS-REPORT
000770     RECORDING F.
000780 COPY X61CMSR.
000790*
000800 WORKING-STORAGE SECTION.
000810*
000820 01  WK-LITERALS.
000830     03  WK-CSV-PARSE-PGM         PIC X(8) VALUE 'X61C010'.
000840     03  WK-XML-PARSE-PGM         PIC X(8) VALUE 'X61C020'.
000850     03  WK-FOLDER-SCAN-PGM       PIC X(8) VALUE 'X61C030'.
000860     03  WK-COMPARE-PGM           PIC X(8) VALUE 'X61C040'.
000870     03  FILLER                   PIC X(04) VALUE SPACES.
000880*
000890 01  WK-COUNTERS.
000900     03  WK-REPORT-IDX            PIC 9(9) COMP VALUE ZERO.
000910     03  FILLER                   PIC X(04) VALUE SPACES.
000920*
000930 01  WK-DDNAMES.
000940     03  PARM-REF-DDNAME-SAVE     PIC X(08) VALUE SPACES.
000950     03  PARM-LCL-DDNAME-SAVE     PIC X(08) VALUE SPACES.
000960     03  FILLER                   PIC X(04) VALUE SPACES.
000970*
000980 01  WK-FILE-STATUSES.
000990     03  PARM-FS                  PIC XX.
001000         88  PARM-OK                    VALUE '00'.
001010         88  PARM-EOF                   VALUE '10'.
001020     03  RPT-FS                   PIC XX.
001030         88  RPT-OK                     VALUE '00'.
001040     03  FILLER                   PIC X(04) VALUE SPACES.
001050*
001060* Reference-list working table, local-list working table and
001070* missing-list working table all share the same shape.
001080 COPY X61CSNG REPLACING ==:L:== BY ==REF==.
001090 COPY X61CSNG REPLACING ==:L:== BY ==LCL==.
001100 COPY X61CSNG REPLACING ==:L:== BY ==MSS==.
001110*
001120 COPY X61CPRM.
001130*
001140 COPY X61CSRC REPLACING ==:L:== BY ==REF==.
001150 COPY X61CSRC REPLACING ==:L:== BY ==LCL==.
001160*
001170 COPY X61CRES.
001180*
001190 PROCEDURE DIVISION.
001200*
001210 0000-MAIN-CONTROL.
001220     PERFORM 0100-INITIALIZATION THRU 0100-EXIT.
001230     PERFORM 0200-LOAD-REFERENCE-LIST THRU 0200-EXIT.
001240     PERFORM 0300-LOAD-LOCAL-LIST THRU 0300-EXIT.
001250     PERFORM 0400-COMPARE-SONG-LISTS THRU 0400-EXIT.
001260     PERFORM 0500-WRITE-MISSING-SONGS-REPORT THRU 0500-EXIT.
001270     PERFORM 0900-TERMINATION THRU 0900-EXIT.
001280     GOBACK.
001290*
001300 0100-INITIALIZATION.
001310     OPEN INPUT PARM-FILE.
001320     IF NOT PARM-OK
001330        DISPLAY 'X61C000 - PARM FILE OPEN ERROR - FS: ' PARM-FS
001340        PERFORM 9900-ABEND THRU 9900-EXIT
001350     END-IF.
001360     READ PARM-FILE.
001370     IF NOT PARM-OK
001380        DISPLAY 'X61C000 - PARM FILE READ ERROR - FS: ' PARM-FS
001390        PERFORM 9900-ABEND THRU 9900-EXIT
001400     END-IF.
001410     MOVE PARM-REF-FORMAT       TO SOURCE-REF-FORMAT.
001420     MOVE PARM-REF-DDNAME       TO PARM-REF-DDNAME-SAVE.
001430     MOVE PARM-LCL-FORMAT       TO SOURCE-LCL-FORMAT.
001440     MOVE PARM-LCL-DDNAME       TO PARM-LCL-DDNAME-SAVE.
001450     CLOSE PARM-FILE.
001460 0100-EXIT.
001470     EXIT.
001480*
001490 0200-LOAD-REFERENCE-LIST.
001500     EVALUATE TRUE
001510        WHEN SOURCE-REF-IS-CSV
001520           CALL WK-CSV-PARSE-PGM USING PARM-REF-DDNAME-SAVE
001530                                       SNG-REF-LIST
001540                                       MR
001550              ON EXCEPTION PERFORM 9910-CALL-ERROR THRU 9910-EXIT
001560              NOT ON EXCEPTION
001570                 PERFORM 0210-CHECK-PARSE-RESULT THRU 0210-EXIT
001580           END-CALL
001590        WHEN SOURCE-REF-IS-XML
001600           CALL WK-XML-PARSE-PGM USING PARM-REF-DDNAME-SAVE
001610                                       SNG-REF-LIST
001620                                       MR
001630              ON EXCEPTION PERFORM 9910-CALL-ERROR THRU 9910-EXIT
001640              NOT ON EXCEPTION
001650                 PERFORM 0210-CHECK-PARSE-RESULT THRU 0210-EXIT
001660           END-CALL
001670        WHEN SOURCE-REF-IS-FOLDER
001680           CALL WK-FOLDER-SCAN-PGM USING PARM-REF-DDNAME-SAVE
001690                                         SNG-REF-LIST
001700                                         MR
001710              ON EXCEPTION PERFORM 9910-CALL-ERROR THRU 9910-EXIT
001720              NOT ON EXCEPTION
001730                 PERFORM 0210-CHECK-PARSE-RESULT THRU 0210-EXIT
001740           END-CALL
001750        WHEN OTHER
001760           PERFORM 9920-INVALID-FORMAT THRU 9920-EXIT
001770     END-EVALUATE.
001780 0200-EXIT.
001790     EXIT.
001800*
001810 0210-CHECK-PARSE-RESULT.
001820     IF NOT MR-RESULT-OK
001830        DISPLAY 'X61C000 - PARSE ERROR: ' MR-DESCRIPTION
001840        DISPLAY 'X61C000 - AT: ' MR-POSITION
001850        PERFORM 9900-ABEND THRU 9900-EXIT
001860     END-IF.
001870 0210-EXIT.
001880     EXIT.
001890*
001900 0300-LOAD-LOCAL-LIST.
001910     EVALUATE TRUE
001920        WHEN SOURCE-LCL-IS-CSV
001930           CALL WK-CSV-PARSE-PGM USING PARM-LCL-DDNAME-SAVE
001940                                       SNG-LCL-LIST
001950                                       MR
001960              ON EXCEPTION PERFORM 9910-CALL-ERROR THRU 9910-EXIT
001970              NOT ON EXCEPTION
001980                 PERFORM 0310-CHECK-PARSE-RESULT THRU 0310-EXIT
001990           END-CALL
002000        WHEN SOURCE-LCL-IS-XML
002010           CALL WK-XML-PARSE-PGM USING PARM-LCL-DDNAME-SAVE
002020                                       SNG-LCL-LIST
002030                                       MR
002040              ON EXCEPTION PERFORM 9910-CALL-ERROR THRU 9910-EXIT
002050              NOT ON EXCEPTION
002060                 PERFORM 0310-CHECK-PARSE-RESULT THRU 0310-EXIT
002070           END-CALL
002080        WHEN SOURCE-LCL-IS-FOLDER
002090           CALL WK-FOLDER-SCAN-PGM USING PARM-LCL-DDNAME-SAVE
002100                                         SNG-LCL-LIST
002110                                         MR
002120              ON EXCEPTION PERFORM 9910-CALL-ERROR THRU 9910-EXIT
002130              NOT ON EXCEPTION
002140                 PERFORM 0310-CHECK-PARSE-RESULT THRU 0310-EXIT
002150           END-CALL
002160        WHEN OTHER
002170           PERFORM 9920-INVALID-FORMAT THRU 9920-EXIT
002180     END-EVALUATE.
002190 0300-EXIT.
002200     EXIT.
002210*
002220 0310-CHECK-PARSE-RESULT.
002230     IF NOT MR-RESULT-OK
002240        DISPLAY 'X61C000 - PARSE ERROR: ' MR-DESCRIPTION
002250        DISPLAY 'X61C000 - AT: ' MR-POSITION
002260        PERFORM 9900-ABEND THRU 9900-EXIT
002270     END-IF.
002280 0310-EXIT.
002290     EXIT.
002300*
002310 0400-COMPARE-SONG-LISTS.
002320     CALL WK-COMPARE-PGM USING SNG-REF-LIST
002330                               SNG-LCL-LIST
002340                               SNG-MSS-LIST
002350                               CMP-PARM
002360                               MR
002370        ON EXCEPTION PERFORM 9910-CALL-ERROR THRU 9910-EXIT
002380        NOT ON EXCEPTION
002390           PERFORM 0410-CHECK-COMPARE-RESULT THRU 0410-EXIT
002400     END-CALL.
002410 0400-EXIT.
002420     EXIT.
002430*
002440 0410-CHECK-COMPARE-RESULT.
002450     IF NOT MR-RESULT-OK
002460        DISPLAY 'X61C000 - COMPARE ERROR: ' MR-DESCRIPTION
002470        PERFORM 9900-ABEND THRU 9900-EXIT
002480     END-IF.
002490 0410-EXIT.
002500     EXIT.
002510*
002520 0500-WRITE-MISSING-SONGS-REPORT.
002530     OPEN OUTPUT MISSING-SONGS-REPORT.
002540     IF NOT RPT-OK
002550        DISPLAY 'X61C000 - REPORT OPEN ERROR - FS: ' RPT-FS
002560        PERFORM 9900-ABEND THRU 9900-EXIT
002570     END-IF.
002580     PERFORM 0510-WRITE-ONE-LINE THRU 0510-EXIT
002590        VARYING WK-REPORT-IDX FROM 1 BY 1
002600        UNTIL WK-REPORT-IDX > SNG-MSS-TOTAL.
002610     PERFORM 0520-WRITE-TOTAL-LINE THRU 0520-EXIT.
002620     CLOSE MISSING-SONGS-REPORT.
002630     IF NOT RPT-OK
002640        DISPLAY 'X61C000 - REPORT CLOSE ERROR - FS: ' RPT-FS
002650        PERFORM 9900-ABEND THRU 9900-EXIT
002660     END-IF.
002670 0500-EXIT.
002680     EXIT.
002690*
002700 0510-WRITE-ONE-LINE.
002710     MOVE SPACES                 TO MSR-DATA-LINE.
002720     MOVE SE-MSS-TITLE  (WK-REPORT-IDX) TO MS-TITLE.
002730     MOVE SE-MSS-ARTIST (WK-REPORT-IDX) TO MS-ARTIST.
002740     MOVE SE-MSS-MATCH-SCORE (WK-REPORT-IDX) TO MS-SCORE.
002750     WRITE MSR-RECORD.
002760     IF NOT RPT-OK
002770        DISPLAY 'X61C000 - REPORT WRITE ERROR - FS: ' RPT-FS
002780        PERFORM 9900-ABEND THRU 9900-EXIT
002790     END-IF.
002800 0510-EXIT.
002810     EXIT.
002820*
002830 0520-WRITE-TOTAL-LINE.
002840     MOVE SPACES                 TO MSR-DATA-LINE.
002850     MOVE 'TOTAL MISSING SONGS:' TO MSR-TOTAL-TEXT.
002860     MOVE SNG-MSS-TOTAL          TO MSR-TOTAL-COUNT.
002870     WRITE MSR-RECORD.
002880     IF NOT RPT-OK
002890        DISPLAY 'X61C000 - REPORT WRITE ERROR - FS: ' RPT-FS
002900        PERFORM 9900-ABEND THRU 9900-EXIT
002910     END-IF.
002920 0520-EXIT.
002930     EXIT.
002940*
002950 0900-TERMINATION.
002960     DISPLAY 'X61C000 - MISSING SONGS REPORT COMPLETE'.
002970     DISPLAY 'X61C000 - MISSING COUNT: ' SNG-MSS-TOTAL.
002980 0900-EXIT.
002990     EXIT.
003000*
003010* --- RUNTIME ERRORS ---
003020 9900-ABEND.
003030     MOVE 16                     TO RETURN-CODE.
003040     GOBACK.
003050 9900-EXIT.
003060     EXIT.
003070*
003080 9910-CALL-ERROR.
003090     DISPLAY 'X61C000 - CALL EXCEPTION RAISED BY SUBPROGRAM'.
003100     PERFORM 9900-ABEND THRU 9900-EXIT.
003110 9910-EXIT.
003120     EXIT.
003130*
003140 9920-INVALID-FORMAT.
003150     DISPLAY 'X61C000 - INVALID SOURCE FORMAT ON CONTROL CARD'.
003160     PERFORM 9900-ABEND THRU 9900-EXIT.
003170 9920-EXIT.
003180     EXIT.
