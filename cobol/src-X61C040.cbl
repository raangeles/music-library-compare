000010CBL OPT(2) DYNAM
000020 IDENTIFICATION DIVISION.
000030 PROGRAM-ID. X61C040.
000040 AUTHOR. J R HARTLEY.
000050 INSTALLATION. MIDLAND STATE DATA CENTER.
000060 DATE-WRITTEN. 05/02/88.
000070 DATE-COMPILED.
000080 SECURITY. INTERNAL USE ONLY.
000090*****************************************************************
000100*                                                               *
000110* X61C040 - MUSIC LIBRARY COMPARE - RATING/MATCH ENGINE         *
000120*                                                               *
000130* Cross matches every reference song against every local song  *
000140* -- there is no common key, matching is purely on how alike    *
000150* the normalized title and artist text are.  Similarity is the *
000160* Jaro-Winkler measure, computed in-line since this compiler's  *
000170* run time has no string-distance service of its own.  A       *
000180* reference song whose best local match falls under the 0.900   *
000190* threshold is copied to the missing-song table with the best   *
000200* score it achieved, rounded to 3 decimals; a match at or above *
000210* the threshold ends the inner scan early (no need to keep      *
000220* checking local songs once a reference song is accounted for).*
000230*                                                               *
000240*****************************************************************
000250* CHANGE LOG                                                   *
000260*---------------------------------------------------------------*
000270* DATE     PGMR  REQUEST     DESCRIPTION                        *
000280* -------- ----  ----------  -------------------------------   *
000290* 05/02/88 JRH   CR-4401     ORIGINAL PROGRAM.                  *
000300* 09/02/88 JRH   CR-4517     EARLY-EXIT THE INNER SCAN AS SOON  *
000310*                            AS A REFERENCE SONG IS MATCHED.    *
000320* 06/03/91 DMO   CR-5290     WIDENED SONG TABLES TO 5000        *
000330*                            ENTRIES.                           *
000340* 08/26/98 LAF   CR-7010     YEAR-2000 REVIEW - NO 2-DIGIT YEAR *
000350*                            FIELDS EXIST IN THIS PROGRAM.      *
000360*                            CERTIFIED Y2K COMPLIANT.           *
000370* 11/02/99 LAF   CR-7098     ROUND ONLY THE SCORE THAT GETS      *
000380*                            STORED ON THE MISSING RECORD -- THE*
000390*                            RUNNING BEST-SCORE COMPARE AGAINST *
000400*                            THE THRESHOLD STAYS UNROUNDED SO A *
000410*                            NEAR-MISS DOES NOT ROUND UP EARLY. *
000411* 08/02/04 STP   CR-8010     CONFIRMED BY QA REVIEW - NO CODE   *
000412*                            CHANGE.  RE-VALIDATED THE COMPARE  *
000413*                            AGAINST A BLANK TITLE/ARTIST NOW   *
000414*                            REACHING THIS ENGINE FROM X61C010  *
000415*                            AFTER ITS CSV-PARSER FIX -- IT     *
000416*                            NORMALIZES TO A ZERO-LENGTH KEY    *
000417*                            AND SCORES AS NO MATCH, AS BEFORE. *
000420*****************************************************************
000430 ENVIRONMENT DIVISION.
000440 CONFIGURATION SECTION.
000450 SOURCE-COMPUTER. IBM-370.
000460 OBJECT-COMPUTER. IBM-370.
000470 SPECIAL-NAMES.
000480     CLASS LOWER-ALPHA-CLASS IS 'a' THRU 'z'
000490     CLASS DIGIT-CLASS       IS '0' THRU '9'.
000500 INPUT-OUTPUT SECTION.
000510 FILE-CONTROL.
000520**
000530 DATA DIVISION.
000540 FILE SECTION.
000550**
000560 WORKING-STORAGE SECTION.
000570*
000580 01  WK-SWITCHES.
000590     03  WK-MATCHED-SW            PIC X(1)  VALUE 'N'.
000600         88  WK-MATCHED                 VALUE 'Y'.
000610     03  FILLER                   PIC X(04) VALUE SPACES.
000620*
000630 01  WK-NORM-REF-AREA.
000640     03  WK-NORM-REF-TITLE        PIC X(80) VALUE SPACES.
000650     03  WK-NORM-REF-TITLE-LEN    PIC 9(9) COMP VALUE ZERO.
000660     03  WK-NORM-REF-ARTIST       PIC X(80) VALUE SPACES.
000670     03  WK-NORM-REF-ARTIST-LEN   PIC 9(9) COMP VALUE ZERO.
000680     03  FILLER                   PIC X(04) VALUE SPACES.
000690*
000700 01  WK-NORM-AREA.
000710     03  WK-NORM-IN               PIC X(80) VALUE SPACES.
000720     03  WK-NORM-OUT              PIC X(80) VALUE SPACES.
000730     03  FILLER REDEFINES WK-NORM-OUT.
000740         05  WK-NORM-OUT-SCAN     PIC X(80).
000750     03  WK-NORM-OUT-LEN          PIC 9(9) COMP VALUE ZERO.
000760     03  WK-NORM-IDX              PIC 9(9) COMP VALUE ZERO.
000770     03  WK-NORM-CH               PIC X(1)  VALUE SPACE.
000780     03  FILLER                   PIC X(04) VALUE SPACES.
000790*
000800 01  WK-SCORE-AREA.
000810     03  WK-TITLE-SCORE           PIC S9V9(9) COMP-3 VALUE ZERO.
000820     03  WK-ARTIST-SCORE          PIC S9V9(9) COMP-3 VALUE ZERO.
000830     03  WK-COMBINED-SCORE        PIC S9V9(9) COMP-3 VALUE ZERO.
000840     03  WK-BEST-SCORE            PIC S9V9(9) COMP-3 VALUE ZERO.
000850     03  FILLER REDEFINES WK-BEST-SCORE.
000860         05  WK-BEST-SCORE-SCAN   PIC S9V9(9) COMP-3.
000870     03  WK-ROUNDED-SCORE         PIC 9V999 COMP-3 VALUE ZERO.
000880     03  FILLER                   PIC X(04) VALUE SPACES.
000890*
000900 01  WK-JW-INPUT.
000910     03  WK-JW-S1                 PIC X(80) VALUE SPACES.
000920     03  FILLER REDEFINES WK-JW-S1.
000930         05  WK-JW-S1-SCAN        PIC X(80).
000940     03  WK-JW-S2                 PIC X(80) VALUE SPACES.
000950     03  WK-JW-LEN1               PIC 9(9) COMP VALUE ZERO.
000960     03  WK-JW-LEN2               PIC 9(9) COMP VALUE ZERO.
000970     03  FILLER                   PIC X(04) VALUE SPACES.
000980*
000990 01  WK-JW-WORK.
001000     03  WK-JW-MAX-LEN            PIC 9(9)  COMP VALUE ZERO.
001010     03  WK-JW-WINDOW             PIC S9(9) COMP VALUE ZERO.
001020     03  WK-JW-MATCHES            PIC 9(9)  COMP VALUE ZERO.
001030     03  WK-JW-TRANSPOS           PIC 9(9)  COMP VALUE ZERO.
001040     03  WK-JW-DIFF-CTR           PIC 9(9)  COMP VALUE ZERO.
001050     03  WK-JW-PREFIX-LEN         PIC 9(9)  COMP VALUE ZERO.
001060     03  WK-JW-I                  PIC 9(9)  COMP VALUE ZERO.
001070     03  WK-JW-J                  PIC 9(9)  COMP VALUE ZERO.
001080     03  WK-JW-K                  PIC 9(9)  COMP VALUE ZERO.
001090     03  WK-JW-WSTART             PIC S9(9) COMP VALUE ZERO.
001100     03  WK-JW-WEND               PIC S9(9) COMP VALUE ZERO.
001110     03  WK-JW-FOUND-SW           PIC X(1)  VALUE 'N'.
001120     03  WK-JW-PREFIX-STOP-SW     PIC X(1)  VALUE 'N'.
001130     03  WK-JW-JARO               PIC S9V9(9) COMP-3 VALUE ZERO.
001140     03  WK-JW-RESULT             PIC S9V9(9) COMP-3 VALUE ZERO.
001150     03  FILLER                   PIC X(04) VALUE SPACES.
001160*
001170 01  WK-JW-FLAGS.
001180     03  WK-JW-MATCHED-1 OCCURS 80 TIMES  PIC X(1) VALUE SPACE.
001190     03  WK-JW-MATCHED-2 OCCURS 80 TIMES  PIC X(1) VALUE SPACE.
001200     03  FILLER                   PIC X(04) VALUE SPACES.
001210*
001220 01  WK-JW-MATCH-SEQ.
001230     03  WK-JW-SEQ-1     OCCURS 80 TIMES  PIC X(1) VALUE SPACE.
001240     03  WK-JW-SEQ-2     OCCURS 80 TIMES  PIC X(1) VALUE SPACE.
001250     03  WK-JW-SEQ-1-TOT          PIC 9(9) COMP VALUE ZERO.
001260     03  WK-JW-SEQ-2-TOT          PIC 9(9) COMP VALUE ZERO.
001270     03  FILLER                   PIC X(04) VALUE SPACES.
001280*
001290 01  WK-DISPLAY-AREA.
001300     03  WK-MISS-TOTAL-N          PIC 9(9)  VALUE ZERO.
001310     03  WK-MISS-TOTAL-X REDEFINES WK-MISS-TOTAL-N PIC X(9).
001320     03  WK-MSG                   PIC X(60) VALUE SPACES.
001330     03  FILLER                   PIC X(04) VALUE SPACES.
001340*
001350 LOCAL-STORAGE SECTION.
001360*
001370 LINKAGE SECTION.
001380 COPY X61CSNG REPLACING ==:L:== BY ==REF==.
001390 COPY X61CSNG REPLACING ==:L:== BY ==LCL==.
001400 COPY X61CSNG REPLACING ==:L:== BY ==MSS==.
001410 COPY X61CPRM.
001420 COPY X61CRES.
001430*
001440 PROCEDURE DIVISION USING SNG-REF-LIST
001450                          SNG-LCL-LIST
001460                          SNG-MSS-LIST
001470                          CMP-PARM
001480                          MR.
001490*
001500 0000-MAIN-CONTROL.
001510     MOVE ZERO                   TO MR-RESULT.
001520     MOVE ZERO                   TO SNG-MSS-TOTAL.
001530     MOVE ZERO                   TO CMP-MISSING-TOTAL.
001540     PERFORM 0100-PROCESS-ONE-REFERENCE THRU 0100-EXIT
001550        VARYING SNG-REF-IDX FROM 1 BY 1
001560        UNTIL SNG-REF-IDX > SNG-REF-TOTAL.
001570     PERFORM 0900-TERMINATION THRU 0900-EXIT.
001580     GOBACK.
001590*
001600 0100-PROCESS-ONE-REFERENCE.
001610     PERFORM 0110-NORMALIZE-REF-FIELDS THRU 0110-EXIT.
001620     MOVE ZERO                    TO WK-BEST-SCORE.
001630     MOVE 'N'                     TO WK-MATCHED-SW.
001640     PERFORM 0200-COMPARE-TO-ONE-LOCAL THRU 0200-EXIT
001650        VARYING SNG-LCL-IDX FROM 1 BY 1
001660        UNTIL SNG-LCL-IDX > SNG-LCL-TOTAL
001670        OR WK-MATCHED.
001680     IF WK-BEST-SCORE < CMP-THRESHOLD
001690        PERFORM 0300-APPEND-MISSING-ENTRY THRU 0300-EXIT
001700     END-IF.
001710 0100-EXIT.
001720     EXIT.
001730*
001740 0110-NORMALIZE-REF-FIELDS.
001750     MOVE SE-REF-TITLE (SNG-REF-IDX)   TO WK-NORM-IN.
001760     PERFORM 0500-NORMALIZE-FIELD THRU 0500-EXIT.
001770     MOVE WK-NORM-OUT                  TO WK-NORM-REF-TITLE.
001780     MOVE WK-NORM-OUT-LEN              TO WK-NORM-REF-TITLE-LEN.
001790     MOVE SE-REF-ARTIST (SNG-REF-IDX)  TO WK-NORM-IN.
001800     PERFORM 0500-NORMALIZE-FIELD THRU 0500-EXIT.
001810     MOVE WK-NORM-OUT                  TO WK-NORM-REF-ARTIST.
001820     MOVE WK-NORM-OUT-LEN              TO WK-NORM-REF-ARTIST-LEN.
001830 0110-EXIT.
001840     EXIT.
001850*
001860 0200-COMPARE-TO-ONE-LOCAL.
001870     MOVE SE-LCL-TITLE (SNG-LCL-IDX)   TO WK-NORM-IN.
001880     PERFORM 0500-NORMALIZE-FIELD THRU 0500-EXIT.
001890     MOVE WK-NORM-REF-TITLE             TO WK-JW-S1.
001900     MOVE WK-NORM-REF-TITLE-LEN         TO WK-JW-LEN1.
001910     MOVE WK-NORM-OUT                   TO WK-JW-S2.
001920     MOVE WK-NORM-OUT-LEN               TO WK-JW-LEN2.
001930     PERFORM 0400-JARO-WINKLER THRU 0400-EXIT.
001940     MOVE WK-JW-RESULT                  TO WK-TITLE-SCORE.
001950*
001960     MOVE SE-LCL-ARTIST (SNG-LCL-IDX)  TO WK-NORM-IN.
001970     PERFORM 0500-NORMALIZE-FIELD THRU 0500-EXIT.
001980     MOVE WK-NORM-REF-ARTIST            TO WK-JW-S1.
001990     MOVE WK-NORM-REF-ARTIST-LEN        TO WK-JW-LEN1.
002000     MOVE WK-NORM-OUT                   TO WK-JW-S2.
002010     MOVE WK-NORM-OUT-LEN               TO WK-JW-LEN2.
002020     PERFORM 0400-JARO-WINKLER THRU 0400-EXIT.
002030     MOVE WK-JW-RESULT                  TO WK-ARTIST-SCORE.
002040*
002050     COMPUTE WK-COMBINED-SCORE =
002060             (WK-TITLE-SCORE + WK-ARTIST-SCORE) / 2.
002070     IF WK-COMBINED-SCORE > WK-BEST-SCORE
002080        MOVE WK-COMBINED-SCORE          TO WK-BEST-SCORE
002090     END-IF.
002100     IF WK-COMBINED-SCORE >= CMP-THRESHOLD
002110        MOVE 1                          TO WK-BEST-SCORE
002120        MOVE 'Y'                        TO WK-MATCHED-SW
002130     END-IF.
002140 0200-EXIT.
002150     EXIT.
002160*
002170 0300-APPEND-MISSING-ENTRY.
002180     IF SNG-MSS-TOTAL >= 5000
002190        GO TO 0300-EXIT
002200     END-IF.
002210     ADD 1                        TO SNG-MSS-TOTAL.
002220     SET SNG-MSS-IDX              TO SNG-MSS-TOTAL.
002230     MOVE SE-REF-TITLE (SNG-REF-IDX)
002240                                   TO SE-MSS-TITLE (SNG-MSS-IDX).
002250     MOVE SE-REF-ARTIST (SNG-REF-IDX)
002260                                   TO SE-MSS-ARTIST (SNG-MSS-IDX).
002270     COMPUTE WK-ROUNDED-SCORE ROUNDED = WK-BEST-SCORE.
002280     MOVE WK-ROUNDED-SCORE         TO SE-MSS-MATCH-SCORE
002290                                      (SNG-MSS-IDX).
002300     SET SE-MSS-SCORE-IS-SET (SNG-MSS-IDX) TO TRUE.
002310     ADD 1                         TO CMP-MISSING-TOTAL.
002320 0300-EXIT.
002330     EXIT.
002340*
002350* --- NORMALIZATION (lowercase, keep a-z/0-9 only) ---
002360 0500-NORMALIZE-FIELD.
002370     MOVE SPACES                   TO WK-NORM-OUT.
002380     MOVE ZERO                     TO WK-NORM-OUT-LEN.
002390     INSPECT WK-NORM-IN CONVERTING
002400        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
002410        TO 'abcdefghijklmnopqrstuvwxyz'.
002420     PERFORM 0510-KEEP-ONE-CHAR THRU 0510-EXIT
002430        VARYING WK-NORM-IDX FROM 1 BY 1
002440        UNTIL WK-NORM-IDX > 80.
002450 0500-EXIT.
002460     EXIT.
002470*
002480 0510-KEEP-ONE-CHAR.
002490     MOVE WK-NORM-IN (WK-NORM-IDX:1) TO WK-NORM-CH.
002500     IF WK-NORM-CH IS LOWER-ALPHA-CLASS
002510     OR WK-NORM-CH IS DIGIT-CLASS
002520        ADD 1                       TO WK-NORM-OUT-LEN
002530        MOVE WK-NORM-CH             TO WK-NORM-OUT (WK-NORM-OUT-LEN:1)
002540     END-IF.
002550 0510-EXIT.
002560     EXIT.
002570*
002580* --- JARO-WINKLER SIMILARITY (WK-JW-S1/S2/LEN1/LEN2 IN, ---
002590* --- WK-JW-RESULT OUT) ---
002600 0400-JARO-WINKLER.
002610     PERFORM 0410-COMPUTE-JARO THRU 0410-EXIT.
002620     PERFORM 0420-APPLY-WINKLER-BOOST THRU 0420-EXIT.
002630 0400-EXIT.
002640     EXIT.
002650*
002660 0410-COMPUTE-JARO.
002670     MOVE ZERO                     TO WK-JW-MATCHES.
002680     MOVE ZERO                     TO WK-JW-TRANSPOS.
002690     INITIALIZE WK-JW-MATCHED-1 WK-JW-MATCHED-2.
002700     IF WK-JW-LEN1 = ZERO AND WK-JW-LEN2 = ZERO
002710        MOVE 1                     TO WK-JW-JARO
002720        GO TO 0410-EXIT
002730     END-IF.
002740     IF WK-JW-LEN1 = ZERO OR WK-JW-LEN2 = ZERO
002750        MOVE ZERO                  TO WK-JW-JARO
002760        GO TO 0410-EXIT
002770     END-IF.
002780     IF WK-JW-LEN1 > WK-JW-LEN2
002790        MOVE WK-JW-LEN1            TO WK-JW-MAX-LEN
002800     ELSE
002810        MOVE WK-JW-LEN2            TO WK-JW-MAX-LEN
002820     END-IF.
002830     COMPUTE WK-JW-WINDOW = (WK-JW-MAX-LEN / 2) - 1.
002840     IF WK-JW-WINDOW < 0
002850        MOVE ZERO                  TO WK-JW-WINDOW
002860     END-IF.
002870     PERFORM 0411-MATCH-ONE-CHAR THRU 0411-EXIT
002880        VARYING WK-JW-I FROM 1 BY 1 UNTIL WK-JW-I > WK-JW-LEN1.
002890     IF WK-JW-MATCHES = ZERO
002900        MOVE ZERO                  TO WK-JW-JARO
002910        GO TO 0410-EXIT
002920     END-IF.
002930     MOVE ZERO                     TO WK-JW-SEQ-1-TOT.
002940     MOVE ZERO                     TO WK-JW-SEQ-2-TOT.
002950     PERFORM 0415-APPEND-SEQ-1 THRU 0415-EXIT
002960        VARYING WK-JW-I FROM 1 BY 1 UNTIL WK-JW-I > WK-JW-LEN1.
002970     PERFORM 0416-APPEND-SEQ-2 THRU 0416-EXIT
002980        VARYING WK-JW-J FROM 1 BY 1 UNTIL WK-JW-J > WK-JW-LEN2.
002990     MOVE ZERO                     TO WK-JW-DIFF-CTR.
003000     PERFORM 0417-CHECK-ONE-PAIR THRU 0417-EXIT
003010        VARYING WK-JW-K FROM 1 BY 1 UNTIL WK-JW-K > WK-JW-MATCHES.
003020     COMPUTE WK-JW-TRANSPOS = WK-JW-DIFF-CTR / 2.
003030     COMPUTE WK-JW-JARO ROUNDED =
003040             ((WK-JW-MATCHES / WK-JW-LEN1)
003050            + (WK-JW-MATCHES / WK-JW-LEN2)
003060            + ((WK-JW-MATCHES - WK-JW-TRANSPOS) / WK-JW-MATCHES))
003070            / 3.
003080 0410-EXIT.
003090     EXIT.
003100*
003110 0411-MATCH-ONE-CHAR.
003120     COMPUTE WK-JW-WSTART = WK-JW-I - WK-JW-WINDOW.
003130     IF WK-JW-WSTART < 1
003140        MOVE 1                     TO WK-JW-WSTART
003150     END-IF.
003160     COMPUTE WK-JW-WEND = WK-JW-I + WK-JW-WINDOW.
003170     IF WK-JW-WEND > WK-JW-LEN2
003180        MOVE WK-JW-LEN2            TO WK-JW-WEND
003190     END-IF.
003200     MOVE 'N'                      TO WK-JW-FOUND-SW.
003210     PERFORM 0412-CHECK-ONE-WINDOW-POS THRU 0412-EXIT
003220        VARYING WK-JW-J FROM WK-JW-WSTART BY 1
003230        UNTIL WK-JW-J > WK-JW-WEND
003240        OR WK-JW-FOUND-SW = 'Y'.
003250 0411-EXIT.
003260     EXIT.
003270*
003280 0412-CHECK-ONE-WINDOW-POS.
003290     IF WK-JW-MATCHED-2 (WK-JW-J) = SPACE
003300        IF WK-JW-S1 (WK-JW-I:1) = WK-JW-S2 (WK-JW-J:1)
003310           MOVE 'Y'                TO WK-JW-MATCHED-1 (WK-JW-I)
003320           MOVE 'Y'                TO WK-JW-MATCHED-2 (WK-JW-J)
003330           ADD 1                   TO WK-JW-MATCHES
003340           MOVE 'Y'                TO WK-JW-FOUND-SW
003350        END-IF
003360     END-IF.
003370 0412-EXIT.
003380     EXIT.
003390*
003400 0415-APPEND-SEQ-1.
003410     IF WK-JW-MATCHED-1 (WK-JW-I) = 'Y'
003420        ADD 1                      TO WK-JW-SEQ-1-TOT
003430        MOVE WK-JW-S1 (WK-JW-I:1)  TO WK-JW-SEQ-1 (WK-JW-SEQ-1-TOT)
003440     END-IF.
003450 0415-EXIT.
003460     EXIT.
003470*
003480 0416-APPEND-SEQ-2.
003490     IF WK-JW-MATCHED-2 (WK-JW-J) = 'Y'
003500        ADD 1                      TO WK-JW-SEQ-2-TOT
003510        MOVE WK-JW-S2 (WK-JW-J:1)  TO WK-JW-SEQ-2 (WK-JW-SEQ-2-TOT)
003520     END-IF.
003530 0416-EXIT.
003540     EXIT.
003550*
003560 0417-CHECK-ONE-PAIR.
003570     IF WK-JW-SEQ-1 (WK-JW-K) NOT = WK-JW-SEQ-2 (WK-JW-K)
003580        ADD 1                      TO WK-JW-DIFF-CTR
003590     END-IF.
003600 0417-EXIT.
003610     EXIT.
003620*
003630 0420-APPLY-WINKLER-BOOST.
003640     MOVE ZERO                     TO WK-JW-PREFIX-LEN.
003650     MOVE 'N'                      TO WK-JW-PREFIX-STOP-SW.
003660     PERFORM 0421-CHECK-PREFIX-CHAR THRU 0421-EXIT
003670        VARYING WK-JW-K FROM 1 BY 1
003680        UNTIL WK-JW-K > 4
003690        OR WK-JW-K > WK-JW-LEN1
003700        OR WK-JW-K > WK-JW-LEN2
003710        OR WK-JW-PREFIX-STOP-SW = 'Y'.
003720     COMPUTE WK-JW-RESULT ROUNDED =
003730             WK-JW-JARO + (WK-JW-PREFIX-LEN * 0.1
003740                           * (1 - WK-JW-JARO)).
003750 0420-EXIT.
003760     EXIT.
003770*
003780 0421-CHECK-PREFIX-CHAR.
003790     IF WK-JW-S1 (WK-JW-K:1) = WK-JW-S2 (WK-JW-K:1)
003800        ADD 1                      TO WK-JW-PREFIX-LEN
003810     ELSE
003820        MOVE 'Y'                   TO WK-JW-PREFIX-STOP-SW
003830     END-IF.
003840 0421-EXIT.
003850     EXIT.
003860*
003870 0900-TERMINATION.
003880     MOVE CMP-MISSING-TOTAL        TO WK-MISS-TOTAL-N.
003890     STRING 'X61C040 - FOUND ' DELIMITED BY SIZE
003900            WK-MISS-TOTAL-X        DELIMITED BY SIZE
003910            ' MISSING SONG(S)'     DELIMITED BY SIZE
003920       INTO WK-MSG.
003930     DISPLAY WK-MSG.
003940 0900-EXIT.
003950     EXIT.
