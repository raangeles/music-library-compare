000010CBL OPT(2) DYNAM
000020 IDENTIFICATION DIVISION.
000030 PROGRAM-ID. X61C020.
000040 AUTHOR. J R HARTLEY.
000050 INSTALLATION. MIDLAND STATE DATA CENTER.
000060 DATE-WRITTEN. 04/05/88.
000070 DATE-COMPILED.
000080 SECURITY. INTERNAL USE ONLY.
000090*****************************************************************
000100*                                                               *
000110* X61C020 - MUSIC LIBRARY COMPARE - XML SONG LIST PARSER        *
000120*                                                               *
000130* Reads a <tracks><track>...</track></tracks> style export,    *
000140* one line at a time, into a single in-memory buffer, then      *
000150* scans that buffer left to right as a simple forward-only tag  *
000160* stream (no DOM, no schema).  <name> or <title> supplies the   *
000170* title, <artist> supplies the artist; a track with either sub  *
000180* field missing or blank is dropped.  A document whose tags     *
000190* never balance is a hard error; a document with no <track>     *
000200* end tag at all is treated as an unsupported input format.     *
000210* Called for either the reference list or the local list -- the*
000220* DDNAME to open is supplied by the caller.                     *
000230*                                                               *
000240*****************************************************************
000250* CHANGE LOG                                                   *
000260*---------------------------------------------------------------*
000270* DATE     PGMR  REQUEST     DESCRIPTION                        *
000280* -------- ----  ----------  -------------------------------   *
000290* 04/05/88 JRH   CR-4401     ORIGINAL PROGRAM.                  *
000300* 09/02/88 JRH   CR-4517     ACCEPT EITHER NAME OR TITLE AS THE *
000310*                            TITLE ELEMENT.                     *
000320* 02/08/95 STP   CR-6288     ADDED FILE STATUS CHECKING ON      *
000330*                            EVERY OPEN/READ/CLOSE.             *
000340* 08/26/98 LAF   CR-7010     YEAR-2000 REVIEW - NO 2-DIGIT YEAR *
000350*                            FIELDS EXIST IN THIS PROGRAM.      *
000360*                            CERTIFIED Y2K COMPLIANT.           *
000370* 04/30/00 LAF   CR-7205     RAISE A FILE ERROR WHEN NO TRACK   *
000380*                            END TAG IS EVER FOUND -- PRIOR     *
000390*                            RELEASE SILENTLY RETURNED EMPTY.   *
000400*****************************************************************
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SOURCE-COMPUTER. IBM-370.
000440 OBJECT-COMPUTER. IBM-370.
000450 SPECIAL-NAMES.
000460     C01 IS TOP-OF-FORM.
000470 INPUT-OUTPUT SECTION.
000480 FILE-CONTROL.
000490     SELECT XML-FILE ASSIGN TO DYNAMIC LK-DDNAME
000500         ORGANIZATION LINE SEQUENTIAL
000510         FILE STATUS IS XML-FS.
000520*
000530 DATA DIVISION.
000540 FILE SECTION.
000550 FD  XML-FILE
000560     RECORDING F.
000570 01  XML-LINE-REC.
000580     05  XML-LINE-TEXT            PIC X(200).
000590     05  FILLER REDEFINES XML-LINE-TEXT.
000600         07  XML-LINE-SCAN        PIC X(200).
000610     05  FILLER                   PIC X(04) VALUE SPACES.
000620*
000630 WORKING-STORAGE SECTION.
000640*
000650 01  WK-FILE-STATUSES.
000660     03  XML-FS                   PIC XX.
000670         88  XML-OK                     VALUE '00'.
000680         88  XML-EOF                    VALUE '10'.
000690     03  FILLER                   PIC X(04) VALUE SPACES.
000700*
000710 01  WK-LINE-AREA.
000720     03  WK-LINE-LEN              PIC 9(9) COMP VALUE ZERO.
000730     03  WK-RTRIM-IDX             PIC 9(9) COMP VALUE ZERO.
000740     03  FILLER                   PIC X(04) VALUE SPACES.
000750*
000760 COPY X61C020I.
000770*
000780 01  WK-SCAN-AREA.
000790     03  WK-SCAN-POS              PIC 9(9) COMP VALUE 1.
000800     03  WK-LT-POS                PIC 9(9) COMP VALUE ZERO.
000810     03  WK-GT-POS                PIC 9(9) COMP VALUE ZERO.
000820     03  WK-TEXT-LEN              PIC 9(9) COMP VALUE ZERO.
000830     03  WK-TAG-START             PIC 9(9) COMP VALUE ZERO.
000840     03  WK-TAG-LEN               PIC 9(9) COMP VALUE ZERO.
000850     03  FILLER                   PIC X(04) VALUE SPACES.
000860*
000870 01  WK-SEARCH-AREA.
000880     03  WK-SEARCH-CHAR           PIC X(1)  VALUE SPACE.
000890     03  WK-SEARCH-FROM           PIC 9(9) COMP VALUE ZERO.
000900     03  WK-SEARCH-IDX            PIC 9(9) COMP VALUE ZERO.
000910     03  WK-SEARCH-RESULT         PIC 9(9) COMP VALUE ZERO.
000920     03  FILLER                   PIC X(04) VALUE SPACES.
000930*
000940 01  WK-TAG-WORK.
000950     03  WK-TAG-FIRST-CHAR        PIC X(1)  VALUE SPACE.
000960     03  FILLER                   PIC X(04) VALUE SPACES.
000970*
000980 01  WK-TRIM-AREA.
000990     03  WK-TRIM-WORK             PIC X(80) VALUE SPACES.
001000     03  FILLER REDEFINES WK-TRIM-WORK.
001010         05  WK-TRIM-FIRST-CHAR   PIC X(1).
001020         05  FILLER               PIC X(79).
001030     03  FILLER                   PIC X(04) VALUE SPACES.
001040*
001050 01  WK-TAG-STACK-AREA.
001060     03  WK-STACK-TOP             PIC 9(4) COMP VALUE ZERO.
001070     03  WK-TAG-STACK OCCURS 20 TIMES INDEXED BY WK-STACK-IDX.
001080         05  WK-STACK-NAME        PIC X(40) VALUE SPACES.
001090     03  FILLER                   PIC X(04) VALUE SPACES.
001100*
001110 01  WK-TRACK-STATE.
001120     03  WK-PENDING-FIELD         PIC X(1)  VALUE SPACE.
001130         88  WK-PENDING-NONE            VALUE SPACE.
001140         88  WK-PENDING-TITLE           VALUE 'T'.
001150         88  WK-PENDING-ARTIST          VALUE 'A'.
001160     03  WK-TITLE-SET-SW          PIC X(1)  VALUE 'N'.
001170         88  WK-TITLE-IS-SET            VALUE 'Y'.
001180     03  WK-ARTIST-SET-SW         PIC X(1)  VALUE 'N'.
001190         88  WK-ARTIST-IS-SET           VALUE 'Y'.
001200     03  WK-CUR-TITLE             PIC X(80) VALUE SPACES.
001210     03  WK-CUR-ARTIST            PIC X(80) VALUE SPACES.
001220     03  FILLER                   PIC X(04) VALUE SPACES.
001230*
001240 01  WK-COUNTERS.
001250     03  WK-TRACK-TOTAL           PIC 9(9) COMP VALUE ZERO.
001260     03  WK-FIELD-ERR-CTR         PIC 9(9) COMP VALUE ZERO.
001270     03  FILLER                   PIC X(04) VALUE SPACES.
001280*
001290 01  WK-DISPLAY-AREA.
001300     03  WK-FIELD-ERR-N           PIC 9(9)  VALUE ZERO.
001310     03  WK-FIELD-ERR-X REDEFINES WK-FIELD-ERR-N PIC X(9).
001320     03  WK-MSG                   PIC X(60) VALUE SPACES.
001330     03  FILLER                   PIC X(04) VALUE SPACES.
001340*
001350 LOCAL-STORAGE SECTION.
001360*
001370 LINKAGE SECTION.
001380 01  LK-DDNAME                    PIC X(08).
001390 COPY X61CSNG REPLACING ==:L:== BY ==WRK==.
001400 COPY X61CRES.
001410*
001420 PROCEDURE DIVISION USING LK-DDNAME
001430                          SNG-WRK-LIST
001440                          MR.
001450*
001460 0000-MAIN-CONTROL.
001470     MOVE ZERO                   TO MR-RESULT.
001480     PERFORM 0100-INITIALIZATION THRU 0100-EXIT.
001490     PERFORM 0200-SCAN-DOCUMENT THRU 0200-EXIT
001500        UNTIL WK-SCAN-POS > XML-TEXT-LEN.
001510     PERFORM 0900-TERMINATION THRU 0900-EXIT.
001520     GOBACK.
001530*
001540 0100-INITIALIZATION.
001550     MOVE ZERO                   TO SNG-WRK-TOTAL.
001560     MOVE ZERO                   TO XML-TEXT-LEN.
001570     MOVE SPACES                 TO XML-TEXT-DATA.
001580     MOVE 1                      TO WK-SCAN-POS.
001590     MOVE ZERO                   TO WK-STACK-TOP.
001600     MOVE ZERO                   TO WK-TRACK-TOTAL.
001610     MOVE ZERO                   TO WK-FIELD-ERR-CTR.
001620     MOVE SPACE                  TO WK-PENDING-FIELD.
001630     MOVE 'N'                    TO WK-TITLE-SET-SW.
001640     MOVE 'N'                    TO WK-ARTIST-SET-SW.
001650     OPEN INPUT XML-FILE.
001660     IF NOT XML-OK
001670        PERFORM 9900-RAISE-OPEN-ERROR THRU 9900-EXIT
001680     END-IF.
001690     PERFORM 0110-READ-ONE-LINE THRU 0110-EXIT
001700        UNTIL XML-EOF.
001710     CLOSE XML-FILE.
001720     IF NOT XML-OK
001730        PERFORM 9920-RAISE-CLOSE-ERROR THRU 9920-EXIT
001740     END-IF.
001750 0100-EXIT.
001760     EXIT.
001770*
001780 0110-READ-ONE-LINE.
001790     READ XML-FILE.
001800     IF XML-OK
001810        PERFORM 0120-APPEND-LINE-TO-BUFFER THRU 0120-EXIT
001820     ELSE
001830        IF NOT XML-EOF
001840           PERFORM 9910-RAISE-READ-ERROR THRU 9910-EXIT
001850        END-IF
001860     END-IF.
001870 0110-EXIT.
001880     EXIT.
001890*
001900 0120-APPEND-LINE-TO-BUFFER.
001910     PERFORM 0130-COMPUTE-LINE-LENGTH THRU 0130-EXIT.
001920     IF WK-LINE-LEN = ZERO
001930        GO TO 0120-EXIT
001940     END-IF.
001950     IF XML-TEXT-LEN + WK-LINE-LEN + 1 > 65000
001960        GO TO 0120-EXIT
001970     END-IF.
001980     IF XML-TEXT-LEN NOT = ZERO
001990        ADD 1                    TO XML-TEXT-LEN
002000        MOVE SPACE               TO XML-TEXT-DATA (XML-TEXT-LEN:1)
002010     END-IF.
002020     MOVE XML-LINE-TEXT (1:WK-LINE-LEN)
002030               TO XML-TEXT-DATA (XML-TEXT-LEN + 1:WK-LINE-LEN).
002040     ADD WK-LINE-LEN              TO XML-TEXT-LEN.
002050 0120-EXIT.
002060     EXIT.
002070*
002080 0130-COMPUTE-LINE-LENGTH.
002090     MOVE ZERO                   TO WK-LINE-LEN.
002100     PERFORM 0131-CHECK-ONE-CHAR THRU 0131-EXIT
002110        VARYING WK-RTRIM-IDX FROM 200 BY -1
002120        UNTIL WK-RTRIM-IDX < 1
002130        OR WK-LINE-LEN NOT = ZERO.
002140 0130-EXIT.
002150     EXIT.
002160*
002170 0131-CHECK-ONE-CHAR.
002180     IF XML-LINE-TEXT (WK-RTRIM-IDX:1) NOT = SPACE
002190        MOVE WK-RTRIM-IDX         TO WK-LINE-LEN
002200     END-IF.
002210 0131-EXIT.
002220     EXIT.
002230*
002240 0200-SCAN-DOCUMENT.
002250     MOVE '<'                    TO WK-SEARCH-CHAR.
002260     MOVE WK-SCAN-POS             TO WK-SEARCH-FROM.
002270     PERFORM 0700-FIND-CHAR THRU 0700-EXIT.
002280     IF WK-SEARCH-RESULT = ZERO
002290        MOVE XML-TEXT-LEN + 1     TO WK-SCAN-POS
002300        GO TO 0200-EXIT
002310     END-IF.
002320     MOVE WK-SEARCH-RESULT        TO WK-LT-POS.
002330     IF WK-LT-POS > WK-SCAN-POS
002340        MOVE WK-LT-POS - WK-SCAN-POS TO WK-TEXT-LEN
002350     ELSE
002360        MOVE ZERO                 TO WK-TEXT-LEN
002370     END-IF.
002380     PERFORM 0220-CAPTURE-PENDING-TEXT THRU 0220-EXIT.
002390     MOVE '>'                     TO WK-SEARCH-CHAR.
002400     MOVE WK-LT-POS                TO WK-SEARCH-FROM.
002410     PERFORM 0700-FIND-CHAR THRU 0700-EXIT.
002420     IF WK-SEARCH-RESULT = ZERO
002430        PERFORM 9930-RAISE-MALFORMED-ERROR THRU 9930-EXIT
002440     END-IF.
002450     MOVE WK-SEARCH-RESULT         TO WK-GT-POS.
002460     PERFORM 0230-PROCESS-TAG THRU 0230-EXIT.
002470     MOVE WK-GT-POS + 1            TO WK-SCAN-POS.
002480 0200-EXIT.
002490     EXIT.
002500*
002510 0220-CAPTURE-PENDING-TEXT.
002520     IF WK-PENDING-NONE
002530        GO TO 0220-EXIT
002540     END-IF.
002550     IF WK-TEXT-LEN = ZERO
002560        ADD 1                     TO WK-FIELD-ERR-CTR
002570        MOVE SPACE                TO WK-PENDING-FIELD
002580        GO TO 0220-EXIT
002590     END-IF.
002600     MOVE SPACES                  TO WK-TRIM-WORK.
002610     IF WK-TEXT-LEN > 80
002620        MOVE XML-TEXT-DATA (WK-SCAN-POS:80) TO WK-TRIM-WORK
002630     ELSE
002640        MOVE XML-TEXT-DATA (WK-SCAN-POS:WK-TEXT-LEN) TO WK-TRIM-WORK
002650     END-IF.
002660     PERFORM 0800-LEFT-TRIM-FIELD THRU 0800-EXIT.
002670     IF WK-TRIM-WORK = SPACES
002680        ADD 1                     TO WK-FIELD-ERR-CTR
002690     ELSE
002700        IF WK-PENDING-TITLE
002710           MOVE WK-TRIM-WORK      TO WK-CUR-TITLE
002720           MOVE 'Y'               TO WK-TITLE-SET-SW
002730        ELSE
002740           MOVE WK-TRIM-WORK      TO WK-CUR-ARTIST
002750           MOVE 'Y'               TO WK-ARTIST-SET-SW
002760        END-IF
002770     END-IF.
002780     MOVE SPACE                   TO WK-PENDING-FIELD.
002790 0220-EXIT.
002800     EXIT.
002810*
002820 0230-PROCESS-TAG.
002830     IF WK-GT-POS <= WK-LT-POS + 1
002840        PERFORM 9930-RAISE-MALFORMED-ERROR THRU 9930-EXIT
002850     END-IF.
002860     MOVE XML-TEXT-DATA (WK-LT-POS + 1:1) TO WK-TAG-FIRST-CHAR.
002870     EVALUATE TRUE
002880        WHEN WK-TAG-FIRST-CHAR = '?'
002890           CONTINUE
002900        WHEN WK-TAG-FIRST-CHAR = '/'
002910           PERFORM 0245-PROCESS-END-TAG THRU 0245-EXIT
002920        WHEN OTHER
002930           PERFORM 0240-PROCESS-START-TAG THRU 0240-EXIT
002940     END-EVALUATE.
002950 0230-EXIT.
002960     EXIT.
002970*
002980 0240-PROCESS-START-TAG.
002990     COMPUTE WK-TAG-START = WK-LT-POS + 1.
003000     COMPUTE WK-TAG-LEN   = WK-GT-POS - WK-TAG-START.
003010     PERFORM 0241-EXTRACT-TAG-NAME THRU 0241-EXIT.
003020     IF WK-STACK-TOP >= 20
003030        PERFORM 9930-RAISE-MALFORMED-ERROR THRU 9930-EXIT
003040     END-IF.
003050     ADD 1                        TO WK-STACK-TOP.
003060     SET WK-STACK-IDX             TO WK-STACK-TOP.
003070     MOVE WK-TRIM-WORK            TO WK-STACK-NAME (WK-STACK-IDX).
003080     MOVE SPACE                   TO WK-PENDING-FIELD.
003090     EVALUATE TRUE
003100        WHEN WK-TRIM-WORK = 'name' OR WK-TRIM-WORK = 'title'
003110           MOVE 'T'                TO WK-PENDING-FIELD
003120        WHEN WK-TRIM-WORK = 'artist'
003130           MOVE 'A'                TO WK-PENDING-FIELD
003140        WHEN OTHER
003150           CONTINUE
003160     END-EVALUATE.
003170     IF WK-TRIM-WORK = 'track'
003180        MOVE SPACES               TO WK-CUR-TITLE
003190        MOVE SPACES               TO WK-CUR-ARTIST
003200        MOVE 'N'                  TO WK-TITLE-SET-SW
003210        MOVE 'N'                  TO WK-ARTIST-SET-SW
003220     END-IF.
003230 0240-EXIT.
003240     EXIT.
003250*
003260 0241-EXTRACT-TAG-NAME.
003270     MOVE SPACES                  TO WK-TRIM-WORK.
003280     IF WK-TAG-LEN > ZERO
003290        IF WK-TAG-LEN > 80
003300           MOVE XML-TEXT-DATA (WK-TAG-START:80) TO WK-TRIM-WORK
003310        ELSE
003320           MOVE XML-TEXT-DATA (WK-TAG-START:WK-TAG-LEN)
003330                                  TO WK-TRIM-WORK
003340        END-IF
003350     END-IF.
003360     PERFORM 0800-LEFT-TRIM-FIELD THRU 0800-EXIT.
003370 0241-EXIT.
003380     EXIT.
003390*
003400 0245-PROCESS-END-TAG.
003410     COMPUTE WK-TAG-START = WK-LT-POS + 2.
003420     COMPUTE WK-TAG-LEN   = WK-GT-POS - WK-TAG-START.
003430     PERFORM 0241-EXTRACT-TAG-NAME THRU 0241-EXIT.
003440     IF WK-STACK-TOP = ZERO
003450        PERFORM 9930-RAISE-MALFORMED-ERROR THRU 9930-EXIT
003460     END-IF.
003470     SET WK-STACK-IDX             TO WK-STACK-TOP.
003480     IF WK-STACK-NAME (WK-STACK-IDX) NOT = WK-TRIM-WORK
003490        PERFORM 9930-RAISE-MALFORMED-ERROR THRU 9930-EXIT
003500     END-IF.
003510     SUBTRACT 1                   FROM WK-STACK-TOP.
003520     IF WK-TRIM-WORK = 'track'
003530        ADD 1                     TO WK-TRACK-TOTAL
003540        PERFORM 0250-EMIT-TRACK-IF-COMPLETE THRU 0250-EXIT
003550     END-IF.
003560 0245-EXIT.
003570     EXIT.
003580*
003590 0250-EMIT-TRACK-IF-COMPLETE.
003600     IF WK-TITLE-IS-SET AND WK-ARTIST-IS-SET
003610        IF SNG-WRK-TOTAL < 5000
003620           ADD 1                  TO SNG-WRK-TOTAL
003630           SET SNG-WRK-IDX        TO SNG-WRK-TOTAL
003640           MOVE WK-CUR-TITLE      TO SE-WRK-TITLE (SNG-WRK-IDX)
003650           MOVE WK-CUR-ARTIST     TO SE-WRK-ARTIST (SNG-WRK-IDX)
003660           SET SE-WRK-SCORE-NOT-SET (SNG-WRK-IDX) TO TRUE
003670           MOVE ZERO              TO SE-WRK-MATCH-SCORE (SNG-WRK-IDX)
003680        END-IF
003690     END-IF.
003700     MOVE 'N'                     TO WK-TITLE-SET-SW.
003710     MOVE 'N'                     TO WK-ARTIST-SET-SW.
003720 0250-EXIT.
003730     EXIT.
003740*
003750 0700-FIND-CHAR.
003760     MOVE ZERO                    TO WK-SEARCH-RESULT.
003770     PERFORM 0710-CHECK-ONE-POS THRU 0710-EXIT
003780        VARYING WK-SEARCH-IDX FROM WK-SEARCH-FROM BY 1
003790        UNTIL WK-SEARCH-IDX > XML-TEXT-LEN
003800        OR WK-SEARCH-RESULT NOT = ZERO.
003810 0700-EXIT.
003820     EXIT.
003830*
003840 0710-CHECK-ONE-POS.
003850     IF XML-TEXT-DATA (WK-SEARCH-IDX:1) = WK-SEARCH-CHAR
003860        MOVE WK-SEARCH-IDX         TO WK-SEARCH-RESULT
003870     END-IF.
003880 0710-EXIT.
003890     EXIT.
003900*
003910 0800-LEFT-TRIM-FIELD.
003920     PERFORM 0810-SHIFT-LEFT-ONE THRU 0810-EXIT
003930        UNTIL WK-TRIM-FIRST-CHAR NOT = SPACE
003940        OR WK-TRIM-WORK = SPACES.
003950 0800-EXIT.
003960     EXIT.
003970*
003980 0810-SHIFT-LEFT-ONE.
003990     MOVE WK-TRIM-WORK (2:79)      TO WK-TRIM-WORK (1:79).
004000     MOVE SPACE                    TO WK-TRIM-WORK (80:1).
004010 0810-EXIT.
004020     EXIT.
004030*
004040 0900-TERMINATION.
004050     IF WK-FIELD-ERR-CTR NOT = ZERO
004060        MOVE WK-FIELD-ERR-CTR      TO WK-FIELD-ERR-N
004070        STRING 'X61C020 - ' DELIMITED BY SIZE
004080               WK-FIELD-ERR-X      DELIMITED BY SIZE
004090               ' TRACK FIELD(S) HAD NO USABLE TEXT'
004100                                    DELIMITED BY SIZE
004110          INTO WK-MSG
004120        DISPLAY WK-MSG
004130     END-IF.
004140     IF WK-TRACK-TOTAL = ZERO
004150        PERFORM 9940-RAISE-UNSUPPORTED-FORMAT THRU 9940-EXIT
004160     END-IF.
004170 0900-EXIT.
004180     EXIT.
004190*
004200* --- INPUT/OUTPUT ERRORS ---
004210 9900-RAISE-OPEN-ERROR.
004220     MOVE 31                      TO MR-RESULT.
004230     MOVE 'XML SONG LIST OPEN ERROR' TO MR-DESCRIPTION.
004240     MOVE LK-DDNAME                TO MR-POSITION.
004250     GOBACK.
004260 9900-EXIT.
004270     EXIT.
004280*
004290 9910-RAISE-READ-ERROR.
004300     MOVE 32                      TO MR-RESULT.
004310     MOVE 'XML SONG LIST READ ERROR' TO MR-DESCRIPTION.
004320     MOVE LK-DDNAME                TO MR-POSITION.
004330     GOBACK.
004340 9910-EXIT.
004350     EXIT.
004360*
004370 9920-RAISE-CLOSE-ERROR.
004380     MOVE 33                      TO MR-RESULT.
004390     MOVE 'XML SONG LIST CLOSE ERROR' TO MR-DESCRIPTION.
004400     MOVE LK-DDNAME                TO MR-POSITION.
004410     GOBACK.
004420 9920-EXIT.
004430     EXIT.
004440*
004450 9930-RAISE-MALFORMED-ERROR.
004460     MOVE 34                      TO MR-RESULT.
004470     MOVE 'XML DOCUMENT IS NOT WELL FORMED' TO MR-DESCRIPTION.
004480     MOVE LK-DDNAME                TO MR-POSITION.
004490     GOBACK.
004500 9930-EXIT.
004510     EXIT.
004520*
004530 9940-RAISE-UNSUPPORTED-FORMAT.
004540     MOVE 35                      TO MR-RESULT.
004550     MOVE 'XML DOCUMENT HAS NO TRACK ELEMENTS - UNSUPPORTED'
004560                                    TO MR-DESCRIPTION.
004570     MOVE LK-DDNAME                TO MR-POSITION.
004580     GOBACK.
004590 9940-EXIT.
004600     EXIT.
