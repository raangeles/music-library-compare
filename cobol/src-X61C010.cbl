000010CBL OPT(2) DYNAM
000020 IDENTIFICATION DIVISION.
000030 PROGRAM-ID. X61C010.
000040 AUTHOR. J R HARTLEY.
000050 INSTALLATION. MIDLAND STATE DATA CENTER.
000060 DATE-WRITTEN. 03/21/88.
000070 DATE-COMPILED.
000080 SECURITY. INTERNAL USE ONLY.
000090*****************************************************************
000100*                                                               *
000110* X61C010 - MUSIC LIBRARY COMPARE - CSV SONG LIST PARSER        *
000120*                                                               *
000130* Reads a comma separated song list (TITLE,ARTIST per line,     *
000140* with a one line column heading that is always discarded) and *
000150* loads the caller's song table.  Called once for the           *
000160* reference list and once for the local list -- the DDNAME to   *
000170* open is passed in by the caller so one copy of this program   *
000180* serves both.  Only the first two comma delimited tokens are   *
000190* kept -- ARTIST stops at the second comma and anything past it *
000200* is thrown away.  An empty TITLE or ARTIST token is valid and  *
000210* is loaded as spaces; a line with no comma at all has fewer    *
000220* than two tokens and is skipped and counted instead.           *
000230*                                                               *
000240*****************************************************************
000250* CHANGE LOG                                                   *
000260*---------------------------------------------------------------*
000270* DATE     PGMR  REQUEST     DESCRIPTION                        *
000280* -------- ----  ----------  -------------------------------   *
000290* 03/21/88 JRH   CR-4401     ORIGINAL PROGRAM.                  *
000300* 01/19/90 DMO   CR-5090     SKIP MALFORMED LINES AND COUNT     *
000310*                            THEM INSTEAD OF ABENDING THE STEP. *
000320* 06/03/91 DMO   CR-5290     WIDENED SONG TABLE TO 5000 ENTRIES.*
000330* 02/08/95 STP   CR-6288     ADDED FILE STATUS CHECKING ON      *
000340*                            EVERY OPEN/READ/CLOSE.             *
000350* 08/26/98 LAF   CR-7010     YEAR-2000 REVIEW - NO 2-DIGIT YEAR *
000360*                            FIELDS EXIST IN THIS PROGRAM.      *
000370*                            CERTIFIED Y2K COMPLIANT.           *
000380* 07/17/01 LAF   CR-7511     LEADING BLANKS AFTER THE COMMA ARE *
000390*                            NOW STRIPPED BEFORE THE COMPARE.   *
000400* 04/09/03 STP   CR-7822     A WHOLLY BLANK LINE NOW FAILS OUT  *
000410*                            OF 0210-SPLIT-CSV-LINE BEFORE THE  *
000420*                            COMMA SCAN RUNS -- STILL COUNTED   *
000425*                            AS MALFORMED, JUST CHEAPER TO SPOT.*
000430* 07/22/04 STP   CR-8010     ARTIST WAS RUNNING TO END OF LINE  *
000440*                            PAST A THIRD FIELD ON THE CARD --  *
000442*                            NOW STOPS AT THE SECOND COMMA.     *
000444*                            ALSO STOPPED REJECTING LINES WITH  *
000446*                            AN EMPTY TITLE OR ARTIST TOKEN --  *
000448*                            ONLY A LINE WITH NO COMMA AT ALL   *
000449*                            IS A MALFORMED LINE NOW.           *
000500*****************************************************************
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530 SOURCE-COMPUTER. IBM-370.
000540 OBJECT-COMPUTER. IBM-370.
000550 SPECIAL-NAMES.
000560     CLASS ALPHA-BLANK-CLASS IS SPACE.
000570 INPUT-OUTPUT SECTION.
000580 FILE-CONTROL.
000590     SELECT CSV-FILE ASSIGN TO DYNAMIC LK-DDNAME
000600         ORGANIZATION LINE SEQUENTIAL
000610         FILE STATUS IS CSV-FS.
000620*
000630 DATA DIVISION.
000640 FILE SECTION.
000650 FD  CSV-FILE
000660     RECORDING F.
000670 COPY X61CCSV.
000680*
000690 WORKING-STORAGE SECTION.
000700*
000710 01  WK-FILE-STATUSES.
000720     03  CSV-FS                   PIC XX.
000730         88  CSV-OK                     VALUE '00'.
000740         88  CSV-EOF                    VALUE '10'.
000750     03  FILLER                   PIC X(04) VALUE SPACES.
000760*
000770 01  WK-SPLIT-AREA.
000780     03  WK-COMMA-POS             PIC 9(9) COMP VALUE ZERO.
000785     03  WK-COMMA-POS-2           PIC 9(9) COMP VALUE ZERO.
000790     03  WK-SCAN-IDX              PIC 9(9) COMP VALUE ZERO.
000800     03  WK-SKIP-CTR              PIC 9(9) COMP VALUE ZERO.
000810     03  WK-LINE-VALID-SW         PIC X(1)  VALUE 'N'.
000820         88  WK-LINE-VALID              VALUE 'Y'.
000830         88  WK-LINE-INVALID            VALUE 'N'.
000840     03  FILLER                   PIC X(04) VALUE SPACES.
000850*
000860 01  WK-TRIM-AREA.
000870     03  WK-TRIM-WORK             PIC X(80) VALUE SPACES.
000880     03  FILLER REDEFINES WK-TRIM-WORK.
000890         05  WK-TRIM-FIRST-CHAR   PIC X(1).
000900         05  FILLER               PIC X(79).
000910     03  FILLER                   PIC X(04) VALUE SPACES.
000920*
000930 01  WK-DISPLAY-AREA.
000940     03  WK-SKIP-CTR-N            PIC 9(9)  VALUE ZERO.
000950     03  WK-SKIP-CTR-X REDEFINES WK-SKIP-CTR-N PIC X(9).
000960     03  WK-SKIP-MSG              PIC X(60) VALUE SPACES.
000970     03  FILLER                   PIC X(04) VALUE SPACES.
000980*
000990 LOCAL-STORAGE SECTION.
001000*
001010 LINKAGE SECTION.
001020 01  LK-DDNAME                    PIC X(08).
001030 COPY X61CSNG REPLACING ==:L:== BY ==WRK==.
001040 COPY X61CRES.
001050*
001060 PROCEDURE DIVISION USING LK-DDNAME
001070                          SNG-WRK-LIST
001080                          MR.
001090*
001100 0000-MAIN-CONTROL.
001110     MOVE ZERO                   TO MR-RESULT.
001120     PERFORM 0100-INITIALIZATION THRU 0100-EXIT.
001130     PERFORM 0200-PROCESS-ONE-LINE THRU 0200-EXIT
001140        UNTIL CSV-EOF.
001150     PERFORM 0900-TERMINATION THRU 0900-EXIT.
001160     GOBACK.
001170*
001180 0100-INITIALIZATION.
001190     MOVE ZERO                   TO SNG-WRK-TOTAL.
001200     MOVE ZERO                   TO WK-SKIP-CTR.
001210     OPEN INPUT CSV-FILE.
001220     IF NOT CSV-OK
001230        PERFORM 9900-RAISE-OPEN-ERROR THRU 9900-EXIT
001240     END-IF.
001250* discard the column heading line
001260     READ CSV-FILE.
001270     IF NOT CSV-OK AND NOT CSV-EOF
001280        PERFORM 9910-RAISE-READ-ERROR THRU 9910-EXIT
001290     END-IF.
001300     IF CSV-OK
001310        READ CSV-FILE
001320        IF NOT CSV-OK AND NOT CSV-EOF
001330           PERFORM 9910-RAISE-READ-ERROR THRU 9910-EXIT
001340        END-IF
001350     END-IF.
001360 0100-EXIT.
001370     EXIT.
001380*
001390 0200-PROCESS-ONE-LINE.
001400     PERFORM 0210-SPLIT-CSV-LINE THRU 0210-EXIT.
001410     IF WK-LINE-VALID
001420        PERFORM 0220-APPEND-ENTRY THRU 0220-EXIT
001430     ELSE
001440        ADD 1 TO WK-SKIP-CTR
001450     END-IF.
001460     READ CSV-FILE.
001470     IF NOT CSV-OK AND NOT CSV-EOF
001480        PERFORM 9910-RAISE-READ-ERROR THRU 9910-EXIT
001490     END-IF.
001500 0200-EXIT.
001510     EXIT.
001520*
001530 0210-SPLIT-CSV-LINE.
001540     SET WK-LINE-INVALID          TO TRUE.
001550     IF CSV-LINE IS ALPHA-BLANK-CLASS
001560        GO TO 0210-EXIT
001570     END-IF.
001580     MOVE ZERO                    TO WK-COMMA-POS.
001585     MOVE ZERO                    TO WK-COMMA-POS-2.
001590     MOVE SPACES                  TO CSV-FIELDS.
001600     PERFORM 0211-FIND-COMMA THRU 0211-EXIT
001610        VARYING WK-SCAN-IDX FROM 1 BY 1
001620        UNTIL WK-SCAN-IDX > 200
001630        OR WK-COMMA-POS NOT = ZERO.
001640* no comma at all -- fewer than two tokens, line is malformed
001645     IF WK-COMMA-POS = ZERO
001650        GO TO 0210-EXIT
001660     END-IF.
001665* an empty title (comma is the first character) is a valid token
001670     IF WK-COMMA-POS > 1
001672        MOVE CSV-LINE (1:WK-COMMA-POS - 1) TO CSV-TITLE
001674     END-IF.
001676* a second comma, if one is present, bounds the artist token --
001678* anything past it is a third field this program does not keep
001680     IF WK-COMMA-POS < 200
001682        PERFORM 0212-FIND-2ND-COMMA THRU 0212-EXIT
001684           VARYING WK-SCAN-IDX FROM WK-COMMA-POS + 1 BY 1
001686           UNTIL WK-SCAN-IDX > 200
001688           OR WK-COMMA-POS-2 NOT = ZERO
001690     END-IF.
001692     IF WK-COMMA-POS-2 NOT = ZERO
001694        IF WK-COMMA-POS-2 > WK-COMMA-POS + 1
001696           MOVE CSV-LINE (WK-COMMA-POS + 1:
001698                          WK-COMMA-POS-2 - WK-COMMA-POS - 1)
001699                                        TO CSV-ARTIST
001700        END-IF
001702     ELSE
001704        IF WK-COMMA-POS < 200
001706           MOVE CSV-LINE (WK-COMMA-POS + 1:
001708                          200 - WK-COMMA-POS)  TO CSV-ARTIST
001710        END-IF
001712     END-IF.
001720     MOVE CSV-TITLE                TO WK-TRIM-WORK.
001730     PERFORM 0230-LEFT-TRIM-FIELD THRU 0230-EXIT.
001740     MOVE WK-TRIM-WORK             TO CSV-TITLE.
001750     MOVE CSV-ARTIST               TO WK-TRIM-WORK.
001760     PERFORM 0230-LEFT-TRIM-FIELD THRU 0230-EXIT.
001770     MOVE WK-TRIM-WORK             TO CSV-ARTIST.
001810     SET WK-LINE-VALID             TO TRUE.
001820 0210-EXIT.
001830     EXIT.
001840*
001850 0211-FIND-COMMA.
001860     IF CSV-LINE (WK-SCAN-IDX:1) = ','
001870        MOVE WK-SCAN-IDX          TO WK-COMMA-POS
001880     END-IF.
001890 0211-EXIT.
001900     EXIT.
001905*
001906 0212-FIND-2ND-COMMA.
001907     IF CSV-LINE (WK-SCAN-IDX:1) = ','
001908        MOVE WK-SCAN-IDX          TO WK-COMMA-POS-2
001909     END-IF.
001910 0212-EXIT.
001911     EXIT.
001912*
001920 0220-APPEND-ENTRY.
001930     IF SNG-WRK-TOTAL >= 5000
001940        ADD 1                     TO WK-SKIP-CTR
001950        GO TO 0220-EXIT
001960     END-IF.
001970     ADD 1                        TO SNG-WRK-TOTAL.
001980     SET SNG-WRK-IDX              TO SNG-WRK-TOTAL.
001990     MOVE CSV-TITLE   TO SE-WRK-TITLE (SNG-WRK-IDX).
002000     MOVE CSV-ARTIST  TO SE-WRK-ARTIST (SNG-WRK-IDX).
002010     SET SE-WRK-SCORE-NOT-SET (SNG-WRK-IDX) TO TRUE.
002020     MOVE ZERO        TO SE-WRK-MATCH-SCORE (SNG-WRK-IDX).
002030 0220-EXIT.
002040     EXIT.
002050*
002060 0230-LEFT-TRIM-FIELD.
002070     PERFORM 0231-SHIFT-LEFT-ONE THRU 0231-EXIT
002080        UNTIL WK-TRIM-FIRST-CHAR NOT = SPACE
002090        OR WK-TRIM-WORK = SPACES.
002100 0230-EXIT.
002110     EXIT.
002120*
002130 0231-SHIFT-LEFT-ONE.
002140     MOVE WK-TRIM-WORK (2:79)      TO WK-TRIM-WORK (1:79).
002150     MOVE SPACE                    TO WK-TRIM-WORK (80:1).
002160 0231-EXIT.
002170     EXIT.
002180*
002190 0900-TERMINATION.
002200     CLOSE CSV-FILE.
002210     IF NOT CSV-OK
002220        PERFORM 9920-RAISE-CLOSE-ERROR THRU 9920-EXIT
002230     END-IF.
002240     IF WK-SKIP-CTR NOT = ZERO
002250        MOVE WK-SKIP-CTR          TO WK-SKIP-CTR-N
002260        STRING 'X61C010 - SKIPPED ' DELIMITED BY SIZE
002270               WK-SKIP-CTR-X        DELIMITED BY SIZE
002280               ' MALFORMED CSV LINE(S)' DELIMITED BY SIZE
002290          INTO WK-SKIP-MSG
002300        DISPLAY WK-SKIP-MSG
002310     END-IF.
002320 0900-EXIT.
002330     EXIT.
002340*
002350* --- INPUT/OUTPUT ERRORS ---
002360 9900-RAISE-OPEN-ERROR.
002370     MOVE 21                      TO MR-RESULT.
002380     MOVE 'CSV SONG LIST OPEN ERROR' TO MR-DESCRIPTION.
002390     MOVE LK-DDNAME                TO MR-POSITION.
002400     GOBACK.
002410 9900-EXIT.
002420     EXIT.
002430*
002440 9910-RAISE-READ-ERROR.
002450     MOVE 22                      TO MR-RESULT.
002460     MOVE 'CSV SONG LIST READ ERROR' TO MR-DESCRIPTION.
002470     MOVE LK-DDNAME                TO MR-POSITION.
002480     GOBACK.
002490 9910-EXIT.
002500     EXIT.
002510*
002520 9920-RAISE-CLOSE-ERROR.
002530     MOVE 23                      TO MR-RESULT.
002540     MOVE 'CSV SONG LIST CLOSE ERROR' TO MR-DESCRIPTION.
002550     MOVE LK-DDNAME                TO MR-POSITION.
002560     GOBACK.
002570 9920-EXIT.
002580     EXIT.
