000010* **++ Area for a CSV song-list line (Title,Artist,...)
000020 01 CSV-REC.
000030   03 CSV-LINE                     PIC X(200) VALUE SPACES.
000040   03 FILLER REDEFINES CSV-LINE.
000050     05 CSV-SCAN-AREA              PIC X(200).
000060   03 FILLER                       PIC X(01)  VALUE SPACE.
000070*
000080 01 CSV-FIELDS.
000090   03 CSV-TITLE                    PIC X(80)  VALUE SPACES.
000100   03 CSV-ARTIST                   PIC X(80)  VALUE SPACES.
000110   03 FILLER                       PIC X(04)  VALUE SPACES.
