000010* **++ Song list working table (reference list / local list /
000020* **++ missing-song list -- one shape, three uses via REPLACING)
000030 01 SNG-:L:-LIST.
000040   03 SNG-:L:-TOTAL                PIC 9(9) COMP VALUE ZERO.
000050   03 FILLER                       PIC X(04) VALUE SPACES.
000060   03 SNG-:L:-TB.
000070     05 SNG-:L:-ENTRY OCCURS 0 TO 5000
000080                      DEPENDING ON SNG-:L:-TOTAL
000090                      INDEXED BY SNG-:L:-IDX.
000100       10 SE-:L:-TITLE             PIC X(80) VALUE SPACES.
000110       10 SE-:L:-ARTIST            PIC X(80) VALUE SPACES.
000120       10 SE-:L:-SCORE-FLAG        PIC X(1)  VALUE 'N'.
000130         88  SE-:L:-SCORE-IS-SET         VALUE 'Y'.
000140         88  SE-:L:-SCORE-NOT-SET        VALUE 'N'.
000150       10 SE-:L:-MATCH-SCORE       PIC 9V999 COMP-3 VALUE ZERO.
000160       10 FILLER                   PIC X(05) VALUE SPACES.
