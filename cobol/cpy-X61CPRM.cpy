000010* **++ Compare-engine run parameters
000020 01 CMP-PARM.
000030   03 CMP-THRESHOLD                PIC 9V999 COMP-3 VALUE 0.900.
000040   03 CMP-MISSING-TOTAL            PIC 9(9) COMP    VALUE ZERO.
000050   03 FILLER                       PIC X(04) VALUE SPACES.
