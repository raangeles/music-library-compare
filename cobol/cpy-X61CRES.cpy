000010* **++ Message result area shared by the compare subprograms
000020 01 MR.
000030   03 MR-RESULT                    PIC 9(04)  VALUE ZERO.
000040     88  MR-RESULT-OK                    VALUE ZERO.
000050   03 MR-DESCRIPTION                PIC X(60) VALUE SPACES.
000060   03 MR-POSITION                   PIC X(50) VALUE SPACES.
000070   03 FILLER                        PIC X(04) VALUE SPACES.
