000010* **++ Area for selecting the input-source routine for a song
000020* **++ list -- one shape, reference/local uses via REPLACING
000030 01 SOURCE-:L:-SELECT-AREA.
000040   03 SOURCE-:L:-ROUTINE           PIC X(8)   VALUE SPACE.
000050   03 FILLER REDEFINES SOURCE-:L:-ROUTINE.
000060     05 FILLER                     PIC X(3).
000070     05 SOURCE-:L:-FORMAT          PIC X(1).
000080       88  SOURCE-:L:-IS-CSV             VALUE 'C'.
000090       88  SOURCE-:L:-IS-XML             VALUE 'X'.
000100       88  SOURCE-:L:-IS-FOLDER          VALUE 'F'.
000110     05 FILLER                     PIC X(4).
000120   03 CSV-:L:-PARSE-ROUTINE
000130               REDEFINES SOURCE-:L:-ROUTINE PIC X(8).
000140   03 XML-:L:-PARSE-ROUTINE
000150               REDEFINES SOURCE-:L:-ROUTINE PIC X(8).
000160   03 FOLDER-:L:-SCAN-ROUTINE
000170               REDEFINES SOURCE-:L:-ROUTINE PIC X(8).
000180   03 FILLER                       PIC X(04) VALUE SPACES.
